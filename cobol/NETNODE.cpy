000100******************************************************************NETNODE 
000200* COPY MEMBER(NETNODE)                                           *NETNODE 
000300*        LIBRARY(DDS0001.TEST.COPYLIB(NETNODE))                  *NETNODE 
000400*        ACTION(REPLACE)                                         *NETNODE 
000500*        LANGUAGE(COBOL)                                         *NETNODE 
000600* ... RECORD LAYOUT FOR ONE ENTRY OF THE IN-MEMORY NETWORK-NODE  *NETNODE 
000700*     TABLE BUILT BY DEVUPDT WHILE IT LINKS DEVICES INTO THE     *NETNODE 
000800*     UPLINK/DOWNLINK HIERARCHY.  THIS TABLE REPLACES A VSAM     *NETNODE 
000900*     MASTER FILE -- THE FULL HIERARCHY IS BATCH-SIZED AND LIVES *NETNODE 
001000*     ONLY FOR THE LIFE OF THE RUN.                              *NETNODE 
001100******************************************************************NETNODE 
001200* 07/18/16  RSK  ORIGINAL COPYBOOK, NODE + CHILD LIST ONLY       *NETNODE 
001300* 03/02/19  RSK  CARRY NODE-UPLINK-MAC-ADDR FOR CYCLE WALK-BACK  *NETNODE 
001400******************************************************************NETNODE 
001500*                                                                 NETNODE 
001600*    -----------------------------------------------------------  NETNODE 
001700*    THE WHOLE HIERARCHY TABLE, PASSED BY REFERENCE INTO DEVCYCL  NETNODE 
001800*    SO THE CYCLE WALK-BACK SEES THE SAME ROWS DEVUPDT HAS BUILT  NETNODE 
001900*    SO FAR.  KEEP NNT-MAX-ENTRIES IN STEP WITH DEVR-MAX-ENTRIES  NETNODE 
002000*    IN DEVMSTR -- ONE NODE ROW PER REGISTRY ROW.                 NETNODE 
002100*    -----------------------------------------------------------  NETNODE 
002200 01  NETWORK-NODE-TABLE.                                          NETNODE 
002300     05  NNT-ENTRY-COUNT         PIC 9(3) COMP.                   NETNODE 
002400     05  NNT-MAX-ENTRIES         PIC 9(3) COMP-3 VALUE 500.       NETNODE 
002500     05  NETWORK-NODE-ENTRY OCCURS 500 TIMES                      NETNODE 
002600             INDEXED BY NNT-IDX.                                  NETNODE 
002700         10  NODE-MAC-ADDRESS        PIC X(17).                   NETNODE 
002800         10  NODE-UPLINK-MAC-ADDR    PIC X(17).                   NETNODE 
002900         10  NODE-HAS-PARENT         PIC X(1).                    NETNODE 
003000             88  NODE-IS-LINKED           VALUE 'Y'.              NETNODE 
003100             88  NODE-IS-ROOT             VALUE 'N'.              NETNODE 
003200         10  NODE-CHILD-COUNT        PIC 9(3) COMP-3.             NETNODE 
003300         10  NODE-CHILD-MAC-LIST     PIC X(17) OCCURS 50 TIMES.   NETNODE 
003400         10  FILLER                  PIC X(20).                   NETNODE 
003500******************************************************************NETNODE 
003600* THE NUMBER OF COLUMNS DESCRIBED BY NETWORK-NODE-ENTRY IS 5     *NETNODE 
003700******************************************************************NETNODE 
