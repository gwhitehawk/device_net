000100 IDENTIFICATION DIVISION.                                         DEVEDIT 
000200 PROGRAM-ID.  DEVEDIT.                                            DEVEDIT 
000300 AUTHOR. R. S. KOWALSKI.                                          DEVEDIT 
000400 INSTALLATION. NETWORK OPERATIONS DATA CENTER.                    DEVEDIT 
000500 DATE-WRITTEN. 07/11/16.                                          DEVEDIT 
000600 DATE-COMPILED. 07/11/16.                                         DEVEDIT 
000700 SECURITY. NON-CONFIDENTIAL.                                      DEVEDIT 
000800                                                                  DEVEDIT 
000900******************************************************************DEVEDIT 
001000*REMARKS.                                                         DEVEDIT 
001100*                                                                 DEVEDIT 
001200*          THIS PROGRAM EDITS THE NIGHTLY DEVICE-REGISTRATION     DEVEDIT 
001300*          FEED PRODUCED BY THE FIELD PROVISIONING SYSTEM.        DEVEDIT 
001400*                                                                 DEVEDIT 
001500*          IT CONTAINS ONE RECORD FOR EVERY DEVICE A TECHNICIAN   DEVEDIT 
001600*          REQUESTED BE ADMITTED TO THE NETWORK REGISTRY THAT DAY.DEVEDIT 
001700*                                                                 DEVEDIT 
001800*          THE PROGRAM EDITS EACH RECORD AGAINST THE FOUR         DEVEDIT 
001900*          FIELD-LEVEL ADMISSION RULES AND SPLITS THE FEED INTO A DEVEDIT 
002000*          "GOOD" FILE FOR DEVUPDT AND A REJECT FILE CARRYING THE DEVEDIT 
002100*          REASON CODE FOR EACH KICKED-OUT RECORD.                DEVEDIT 
002200*                                                                 DEVEDIT 
002300******************************************************************DEVEDIT 
002400                                                                  DEVEDIT 
002500         INPUT FILE              -   DDS0001.DEVICE.IN            DEVEDIT 
002600                                                                  DEVEDIT 
002700         OUTPUT FILE PRODUCED    -   DDS0001.DEVEDIT.OUT          DEVEDIT 
002800                                                                  DEVEDIT 
002900         OUTPUT ERROR FILE       -   DDS0001.DEVERR.OUT           DEVEDIT 
003000                                                                  DEVEDIT 
003100******************************************************************DEVEDIT 
003200* CHANGE LOG                                                     *DEVEDIT 
003300******************************************************************DEVEDIT 
003400* 07/11/16  RSK  ORIGINAL PROGRAM FOR THE DEVICE REGISTRY BATCH,  *DEVEDIT
003500*                MODELED ON THE OLD CIRCEDT DAILY-EDIT SKELETON  *DEVEDIT 
003600* 03/02/19  RSK  ADDED DEV-REJECT-REASON-CD TO DEVERR-OUT SO     *DEVEDIT 
003700*                DEVLIST CAN SHOW WHY A DEVICE NEVER MADE THE    *DEVEDIT 
003800*                REGISTRY, TICKET NETB-114                       *DEVEDIT 
003900* 01/06/99  LMH  Y2K REVIEW -- NO DATE FIELDS EDITED IN THIS     *DEVEDIT 
004000*                PROGRAM, NO CHANGE REQUIRED                     *DEVEDIT 
004100* 05/06/24  LMH  ADDED 340-EDIT-SELF-UPLINK FOR TICKET NETB-140  *DEVEDIT 
004200*                (FEED WAS LETTING A DEVICE UPLINK TO ITSELF)    *DEVEDIT 
004300******************************************************************DEVEDIT 
004400 ENVIRONMENT DIVISION.                                            DEVEDIT 
004500 CONFIGURATION SECTION.                                           DEVEDIT 
004600 SOURCE-COMPUTER. IBM-390.                                        DEVEDIT 
004700 OBJECT-COMPUTER. IBM-390.                                        DEVEDIT 
004800 SPECIAL-NAMES.                                                   DEVEDIT 
004900     C01 IS TOP-OF-FORM.                                          DEVEDIT 
005000 INPUT-OUTPUT SECTION.                                            DEVEDIT 
005100 FILE-CONTROL.                                                    DEVEDIT 
005200     SELECT DEVICE-IN                                             DEVEDIT 
005300     ASSIGN TO UT-S-DEVICE-IN                                     DEVEDIT 
005400       ACCESS MODE IS SEQUENTIAL                                  DEVEDIT 
005500       FILE STATUS IS OFCODE.                                     DEVEDIT 
005600                                                                  DEVEDIT 
005700     SELECT DEVEDIT-OUT                                           DEVEDIT 
005800     ASSIGN TO UT-S-DEVEDIT-OUT                                   DEVEDIT 
005900       ACCESS MODE IS SEQUENTIAL                                  DEVEDIT 
006000       FILE STATUS IS OFCODE.                                     DEVEDIT 
006100                                                                  DEVEDIT 
006200     SELECT DEVERR-OUT                                            DEVEDIT 
006300     ASSIGN TO UT-S-DEVERR-OUT                                    DEVEDIT 
006400       ACCESS MODE IS SEQUENTIAL                                  DEVEDIT 
006500       FILE STATUS IS OFCODE.                                     DEVEDIT 
006600                                                                  DEVEDIT 
006700 DATA DIVISION.                                                   DEVEDIT 
006800 FILE SECTION.                                                    DEVEDIT 
006900****** THIS FILE IS PASSED IN FROM THE FIELD PROVISIONING SYSTEM  DEVEDIT 
007000****** ONE RECORD PER DEVICE ADMISSION REQUEST FOR THE RUN        DEVEDIT 
007100 FD  DEVICE-IN                                                    DEVEDIT 
007200     RECORDING MODE IS F                                          DEVEDIT 
007300     LABEL RECORDS ARE STANDARD                                   DEVEDIT 
007400     RECORD CONTAINS 80 CHARACTERS                                DEVEDIT 
007500     BLOCK CONTAINS 0 RECORDS                                     DEVEDIT 
007600     DATA RECORD IS DEVICE-IN-REC.                                DEVEDIT 
007700 01  DEVICE-IN-REC               PIC X(80).                       DEVEDIT 
007800                                                                  DEVEDIT 
007900****** THIS FILE IS WRITTEN FOR EVERY DEVICE THAT PASSES THE      DEVEDIT 
008000****** FOUR FIELD-LEVEL EDITS BELOW.  DEVUPDT READS THIS FILE     DEVEDIT 
008100****** NEXT TO CHECK FOR DUPLICATE KEYS AND BUILD THE HIERARCHY.  DEVEDIT 
008200 FD  DEVEDIT-OUT                                                  DEVEDIT 
008300     RECORDING MODE IS F                                          DEVEDIT 
008400     LABEL RECORDS ARE STANDARD                                   DEVEDIT 
008500     RECORD CONTAINS 80 CHARACTERS                                DEVEDIT 
008600     BLOCK CONTAINS 0 RECORDS                                     DEVEDIT 
008700     DATA RECORD IS DEVEDIT-OUT-REC.                              DEVEDIT 
008800 01  DEVEDIT-OUT-REC             PIC X(80).                       DEVEDIT 
008900                                                                  DEVEDIT 
009000 FD  DEVERR-OUT                                                   DEVEDIT 
009100     RECORDING MODE IS F                                          DEVEDIT 
009200     LABEL RECORDS ARE STANDARD                                   DEVEDIT 
009300     RECORD CONTAINS 122 CHARACTERS                               DEVEDIT 
009400     BLOCK CONTAINS 0 RECORDS                                     DEVEDIT 
009500     DATA RECORD IS DEVERR-OUT-REC.                               DEVEDIT 
009600 01  DEVERR-OUT-REC.                                              DEVEDIT 
009700     05  ERR-REASON-CD           PIC X(02).                       DEVEDIT 
009800     05  ERR-MSG                 PIC X(40).                       DEVEDIT 
009900     05  REST-OF-REC             PIC X(80).                       DEVEDIT 
010000                                                                  DEVEDIT 
010100 WORKING-STORAGE SECTION.                                         DEVEDIT 
010200 01  FILE-STATUS-CODES.                                           DEVEDIT 
010300     05  OFCODE                  PIC X(2).                        DEVEDIT 
010400         88  CODE-WRITE              VALUE SPACES.                DEVEDIT 
010500                                                                  DEVEDIT 
010600 COPY DEVMSTR.                                                    DEVEDIT 
010700                                                                  DEVEDIT 
010800 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              DEVEDIT 
010900     05  RECORDS-WRITTEN         PIC 9(7) COMP.                   DEVEDIT 
011000     05  RECORDS-IN-ERROR        PIC 9(7) COMP.                   DEVEDIT 
011100     05  RECORDS-READ            PIC 9(9) COMP.                   DEVEDIT 
011200                                                                  DEVEDIT 
011300 01  COUNTERS-ALT REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.       DEVEDIT 
011400     05  FILLER                  PIC X(23).                       DEVEDIT 
011500                                                                  DEVEDIT 
011600 01  MISC-WS-FLDS.                                                DEVEDIT 
011700     05  STR-LTH                 PIC S9(04) VALUE 0.              DEVEDIT 
011800     05  WS-CALL-FLD             PIC X(20).                       DEVEDIT 
011900     05  FILLER                  PIC X(10).                       DEVEDIT 
012000                                                                  DEVEDIT 
012100 01  MISC-WS-FLDS-ALT REDEFINES MISC-WS-FLDS.                     DEVEDIT 
012200     05  WS-CALL-FLD-CHARS.                                       DEVEDIT 
012300         10  WS-CALL-FLD-CHAR    PIC X OCCURS 20 TIMES.           DEVEDIT 
012400     05  FILLER                  PIC X(10).                       DEVEDIT 
012500                                                                  DEVEDIT 
012600 01  FLAGS-AND-SWITCHES.                                          DEVEDIT 
012700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".             DEVEDIT 
012800         88  NO-MORE-DATA             VALUE "N".                  DEVEDIT 
012900     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".             DEVEDIT 
013000         88  RECORD-ERROR-FOUND      VALUE "Y".                   DEVEDIT 
013100         88  VALID-RECORD             VALUE "N".                  DEVEDIT 
013200     05  FILLER                  PIC X(18).                       DEVEDIT 
013300                                                                  DEVEDIT 
013400 01  FLAGS-AND-SWITCHES-ALT REDEFINES FLAGS-AND-SWITCHES.         DEVEDIT 
013500     05  FILLER                  PIC X(20).                       DEVEDIT 
013600                                                                  DEVEDIT 
013700 01  WS-DEBUG-FIELDS.                                             DEVEDIT 
013800     05  PARA-NAME               PIC X(20).                       DEVEDIT 
013900     05  FILLER                  PIC X(10).                       DEVEDIT 
014000                                                                  DEVEDIT 
014100 PROCEDURE DIVISION.                                              DEVEDIT 
014200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      DEVEDIT 
014300     PERFORM 100-MAINLINE THRU 100-EXIT                           DEVEDIT 
014400             UNTIL NO-MORE-DATA.                                  DEVEDIT 
014500     PERFORM 999-CLEANUP THRU 999-EXIT.                           DEVEDIT 
014600     MOVE +0 TO RETURN-CODE.                                      DEVEDIT 
014700     GOBACK.                                                      DEVEDIT 
014800                                                                  DEVEDIT 
014900 000-HOUSEKEEPING.                                                DEVEDIT 
015000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        DEVEDIT 
015100     DISPLAY "******** BEGIN JOB DEVEDIT ********".               DEVEDIT 
015200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                   DEVEDIT 
015300     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        DEVEDIT 
015400     PERFORM 900-READ-DEVICE-IN THRU 900-EXIT.                    DEVEDIT 
015500 000-EXIT.                                                        DEVEDIT 
015600     EXIT.                                                        DEVEDIT 
015700                                                                  DEVEDIT 
015800 100-MAINLINE.                                                    DEVEDIT 
015900     MOVE "100-MAINLINE" TO PARA-NAME.                            DEVEDIT 
016000     PERFORM 300-FIELD-EDITS THRU 300-EXIT.                       DEVEDIT 
016100                                                                  DEVEDIT 
016200     IF RECORD-ERROR-FOUND                                        DEVEDIT 
016300         PERFORM 710-WRITE-DEVERR-OUT THRU 710-EXIT               DEVEDIT 
016400     ELSE                                                         DEVEDIT 
016500         PERFORM 700-WRITE-DEVEDIT-OUT THRU 700-EXIT.             DEVEDIT 
016600     PERFORM 900-READ-DEVICE-IN THRU 900-EXIT.                    DEVEDIT 
016700 100-EXIT.                                                        DEVEDIT 
016800     EXIT.                                                        DEVEDIT 
016900                                                                  DEVEDIT 
017000 300-FIELD-EDITS.                                                 DEVEDIT 
017100     MOVE "N" TO ERROR-FOUND-SW.                                  DEVEDIT 
017200     MOVE "300-FIELD-EDITS" TO PARA-NAME.                         DEVEDIT 
017300     PERFORM 310-EDIT-MAC-ADDRESS THRU 310-EXIT.                  DEVEDIT 
017400     IF VALID-RECORD                                              DEVEDIT 
017500         PERFORM 320-EDIT-DEVICE-TYPE-REQD THRU 320-EXIT.         DEVEDIT 
017600     IF VALID-RECORD                                              DEVEDIT 
017700         PERFORM 330-EDIT-DEVICE-TYPE-VALID THRU 330-EXIT.        DEVEDIT 
017800     IF VALID-RECORD                                              DEVEDIT 
017900         PERFORM 340-EDIT-SELF-UPLINK THRU 340-EXIT.              DEVEDIT 
018000 300-EXIT.                                                        DEVEDIT 
018100     EXIT.                                                        DEVEDIT 
018200                                                                  DEVEDIT 
018300*    RULE 1 -- MAC-ADDRESS IS REQUIRED.                           DEVEDIT 
018400 310-EDIT-MAC-ADDRESS.                                            DEVEDIT 
018500     MOVE ZERO TO STR-LTH.                                        DEVEDIT 
018600     MOVE DEV-MAC-ADDRESS TO WS-CALL-FLD.                         DEVEDIT 
018700     CALL 'MACLEN' USING WS-CALL-FLD, STR-LTH.                    DEVEDIT 
018800     IF STR-LTH = ZERO                                            DEVEDIT 
018900         MOVE "01" TO ERR-REASON-CD                               DEVEDIT 
019000         MOVE "*** MAC ADDRESS IS REQUIRED" TO ERR-MSG            DEVEDIT 
019100         MOVE "Y" TO ERROR-FOUND-SW                               DEVEDIT 
019200         GO TO 310-EXIT.                                          DEVEDIT 
019300 310-EXIT.                                                        DEVEDIT 
019400     EXIT.                                                        DEVEDIT 
019500                                                                  DEVEDIT 
019600*    RULE 2 -- DEVICE-TYPE IS REQUIRED.                           DEVEDIT 
019700 320-EDIT-DEVICE-TYPE-REQD.                                       DEVEDIT 
019800     MOVE ZERO TO STR-LTH.                                        DEVEDIT 
019900     MOVE DEV-TYPE TO WS-CALL-FLD.                                DEVEDIT 
020000     CALL 'MACLEN' USING WS-CALL-FLD, STR-LTH.                    DEVEDIT 
020100     IF STR-LTH = ZERO                                            DEVEDIT 
020200         MOVE "02" TO ERR-REASON-CD                               DEVEDIT 
020300         MOVE "*** DEVICE TYPE IS REQUIRED" TO ERR-MSG            DEVEDIT 
020400         MOVE "Y" TO ERROR-FOUND-SW                               DEVEDIT 
020500         GO TO 320-EXIT.                                          DEVEDIT 
020600 320-EXIT.                                                        DEVEDIT 
020700     EXIT.                                                        DEVEDIT 
020800                                                                  DEVEDIT 
020900*    RULE 3 -- DEVICE-TYPE MUST BE ONE OF THE THREE KNOWN VALUES. DEVEDIT 
021000 330-EDIT-DEVICE-TYPE-VALID.                                      DEVEDIT 
021100     IF NOT DEV-TYPE-ACCESS-PT                                    DEVEDIT 
021200        AND NOT DEV-TYPE-SWITCH                                   DEVEDIT 
021300        AND NOT DEV-TYPE-GATEWAY                                  DEVEDIT 
021400         MOVE "03" TO ERR-REASON-CD                               DEVEDIT 
021500         MOVE "*** INVALID DEVICE TYPE" TO ERR-MSG                DEVEDIT 
021600         MOVE "Y" TO ERROR-FOUND-SW                               DEVEDIT 
021700         GO TO 330-EXIT.                                          DEVEDIT 
021800 330-EXIT.                                                        DEVEDIT 
021900     EXIT.                                                        DEVEDIT 
022000                                                                  DEVEDIT 
022100*    RULE 4 -- A DEVICE MAY NOT UPLINK TO ITSELF.                 DEVEDIT 
022200 340-EDIT-SELF-UPLINK.                                            DEVEDIT 
022300     IF DEV-UPLINK-MAC-ADDR NOT = SPACES                          DEVEDIT 
022400        AND DEV-UPLINK-MAC-ADDR = DEV-MAC-ADDRESS                 DEVEDIT 
022500*** ADDED FOR TICKET NETB-140                                     DEVEDIT 
022600         MOVE "04" TO ERR-REASON-CD                               DEVEDIT 
022700         MOVE "*** DEVICE MAY NOT UPLINK TO ITSELF" TO ERR-MSG    DEVEDIT 
022800         MOVE "Y" TO ERROR-FOUND-SW                               DEVEDIT 
022900         GO TO 340-EXIT.                                          DEVEDIT 
023000 340-EXIT.                                                        DEVEDIT 
023100     EXIT.                                                        DEVEDIT 
023200                                                                  DEVEDIT 
023300 700-WRITE-DEVEDIT-OUT.                                           DEVEDIT 
023400     WRITE DEVEDIT-OUT-REC FROM DEVICE-REC.                       DEVEDIT 
023500     ADD +1 TO RECORDS-WRITTEN.                                   DEVEDIT 
023600 700-EXIT.                                                        DEVEDIT 
023700     EXIT.                                                        DEVEDIT 
023800                                                                  DEVEDIT 
023900 710-WRITE-DEVERR-OUT.                                            DEVEDIT 
024000     MOVE DEVICE-REC TO REST-OF-REC.                              DEVEDIT 
024100     WRITE DEVERR-OUT-REC.                                        DEVEDIT 
024200     ADD +1 TO RECORDS-IN-ERROR.                                  DEVEDIT 
024300 710-EXIT.                                                        DEVEDIT 
024400     EXIT.                                                        DEVEDIT 
024500                                                                  DEVEDIT 
024600 800-OPEN-FILES.                                                  DEVEDIT 
024700     MOVE "800-OPEN-FILES" TO PARA-NAME.                          DEVEDIT 
024800     OPEN INPUT DEVICE-IN.                                        DEVEDIT 
024900     OPEN OUTPUT DEVEDIT-OUT, DEVERR-OUT.                         DEVEDIT 
025000 800-EXIT.                                                        DEVEDIT 
025100     EXIT.                                                        DEVEDIT 
025200                                                                  DEVEDIT 
025300 850-CLOSE-FILES.                                                 DEVEDIT 
025400     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         DEVEDIT 
025500     CLOSE DEVICE-IN, DEVEDIT-OUT, DEVERR-OUT.                    DEVEDIT 
025600 850-EXIT.                                                        DEVEDIT 
025700     EXIT.                                                        DEVEDIT 
025800                                                                  DEVEDIT 
025900 900-READ-DEVICE-IN.                                              DEVEDIT 
026000     READ DEVICE-IN INTO DEVICE-REC                               DEVEDIT 
026100         AT END MOVE "N" TO MORE-DATA-SW                          DEVEDIT 
026200         GO TO 900-EXIT                                           DEVEDIT 
026300     END-READ.                                                    DEVEDIT 
026400     MOVE "N" TO ERROR-FOUND-SW.                                  DEVEDIT 
026500     ADD +1 TO RECORDS-READ.                                      DEVEDIT 
026600 900-EXIT.                                                        DEVEDIT 
026700     EXIT.                                                        DEVEDIT 
026800                                                                  DEVEDIT 
026900 999-CLEANUP.                                                     DEVEDIT 
027000     MOVE "999-CLEANUP" TO PARA-NAME.                             DEVEDIT 
027100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       DEVEDIT 
027200     DISPLAY "** RECORDS READ **".                                DEVEDIT 
027300     DISPLAY RECORDS-READ.                                        DEVEDIT 
027400     DISPLAY "** RECORDS PASSED FIELD EDITS **".                  DEVEDIT 
027500     DISPLAY RECORDS-WRITTEN.                                     DEVEDIT 
027600     DISPLAY "** RECORDS REJECTED ON FIELD EDITS **".             DEVEDIT 
027700     DISPLAY RECORDS-IN-ERROR.                                    DEVEDIT 
027800     DISPLAY "******** NORMAL END OF JOB DEVEDIT ********".       DEVEDIT 
027900 999-EXIT.                                                        DEVEDIT 
028000     EXIT.                                                        DEVEDIT 
