000100******************************************************************DEVMSTR 
000200* COPY MEMBER(DEVMSTR)                                           *DEVMSTR 
000300*        LIBRARY(DDS0001.TEST.COPYLIB(DEVMSTR))                  *DEVMSTR 
000400*        ACTION(REPLACE)                                         *DEVMSTR 
000500*        LANGUAGE(COBOL)                                         *DEVMSTR 
000600* ... RECORD LAYOUT FOR THE NETWORK DEVICE REGISTRY.  THIS       *DEVMSTR 
000700*     MEMBER IS SHARED BY DEVEDIT, DEVUPDT AND DEVLIST SO THAT   *DEVMSTR 
000800*     A SINGLE CHANGE TO THE DEVICE LAYOUT ONLY HAS TO BE MADE   *DEVMSTR 
000900*     ONE PLACE.  DO NOT MAINTAIN A SEPARATE COPY IN ANY PROGRAM.*DEVMSTR 
001000******************************************************************DEVMSTR 
001100* 07/11/16  RSK  ORIGINAL COPYBOOK FOR THE DEVICE REGISTRY BATCH *DEVMSTR 
001200* 03/02/19  RSK  ADDED DEV-REJECT-REASON-CD FOR TICKET NETB-114  *DEVMSTR 
001300* 09/24/21  LMH  ADDED DEV-ADMIT-DATE/TIME FOR AUDIT TRAIL       *DEVMSTR 
001310* 05/06/24  LMH  ADDED OCTET REDEFINES FOR MAC VENDOR-ID EDITS    DEVMSTR 
001320* 08/10/26  RSK  BACKED OUT THE OCTET REDEFINES -- NOTHING EVER   DEVMSTR 
001330*                CALLED IT AND THE REGISTRY EDITS DO NOT CHECK    DEVMSTR 
001340*                MAC DELIMITER FORMAT, TICKET NETB-144            DEVMSTR 
001500******************************************************************DEVMSTR 
001600*                                                                 DEVMSTR 
001700*    -----------------------------------------------------------  DEVMSTR 
001800*    THE FLAT DEVICE RECORD AS IT ARRIVES ON DEVICE-IN.  THREE    DEVMSTR 
001900*    FIELDS ONLY -- MAC ADDRESS, DEVICE TYPE, UPLINK MAC ADDRESS. DEVMSTR 
002000*    -----------------------------------------------------------  DEVMSTR 
002100 01  DEVICE-REC.                                                  DEVMSTR 
002200     05  DEV-MAC-ADDRESS         PIC X(17).                       DEVMSTR 
002300     05  DEV-TYPE                PIC X(12).                       DEVMSTR 
002400         88  DEV-TYPE-ACCESS-PT      VALUE 'Access Point'.        DEVMSTR 
002500         88  DEV-TYPE-SWITCH         VALUE 'Switch'.              DEVMSTR 
002600         88  DEV-TYPE-GATEWAY        VALUE 'Gateway'.             DEVMSTR 
002700     05  DEV-UPLINK-MAC-ADDR     PIC X(17).                       DEVMSTR 
002800     05  FILLER                  PIC X(34).                       DEVMSTR 
002900*                                                                 DEVMSTR 
004800*    -----------------------------------------------------------  DEVMSTR 
004900*    THE FULL REGISTRY -- BUILT FRESH EACH RUN IN DEVUPDT AND     DEVMSTR 
005000*    RE-READ (VIA DEVREG-OUT) BY DEVLIST FOR THE SORTED REPORT.   DEVMSTR 
005100*    SIZED FOR A NIGHTLY INVENTORY SWEEP -- SEE DEVR-MAX-ENTRIES. DEVMSTR 
005200*    -----------------------------------------------------------  DEVMSTR 
005300 01  DEVICE-REGISTRY-TABLE.                                       DEVMSTR 
005400     05  DEVR-ENTRY-COUNT        PIC 9(3) COMP.                   DEVMSTR 
005500     05  DEVR-MAX-ENTRIES        PIC 9(3) COMP-3 VALUE 500.       DEVMSTR 
005600     05  DEVICE-REGISTRY-ENTRY OCCURS 500 TIMES                   DEVMSTR 
005700             INDEXED BY DEVR-IDX.                                 DEVMSTR 
005800         10  DRE-MAC-ADDRESS         PIC X(17).                   DEVMSTR 
005900         10  DRE-TYPE                PIC X(12).                   DEVMSTR 
006000             88  DRE-TYPE-ACCESS-PT      VALUE 'Access Point'.    DEVMSTR 
006100             88  DRE-TYPE-SWITCH         VALUE 'Switch'.          DEVMSTR 
006200             88  DRE-TYPE-GATEWAY        VALUE 'Gateway'.         DEVMSTR 
006300         10  DRE-UPLINK-MAC-ADDR     PIC X(17).                   DEVMSTR 
006400         10  DRE-TYPE-PRIORITY       PIC 9(1).                    DEVMSTR 
006500         10  DRE-SEQUENCE-NO         PIC 9(5) COMP.               DEVMSTR 
006600         10  DRE-ADMIT-STATUS        PIC X(1).                    DEVMSTR 
006700             88  DRE-ADMITTED             VALUE 'A'.              DEVMSTR 
006800             88  DRE-REJECTED             VALUE 'R'.              DEVMSTR 
006900         10  DRE-REJECT-REASON-CD    PIC X(2).                    DEVMSTR 
007000             88  DRE-RSN-MAC-REQUIRED     VALUE '01'.             DEVMSTR 
007100             88  DRE-RSN-TYPE-REQUIRED    VALUE '02'.             DEVMSTR 
007200             88  DRE-RSN-TYPE-INVALID     VALUE '03'.             DEVMSTR 
007300             88  DRE-RSN-SELF-UPLINK      VALUE '04'.             DEVMSTR 
007400             88  DRE-RSN-DUP-KEY          VALUE '05'.             DEVMSTR 
007500             88  DRE-RSN-CYCLE            VALUE '06'.             DEVMSTR 
007600             88  DRE-RSN-NONE             VALUE SPACES.           DEVMSTR 
007700         10  DRE-ADMIT-DATE          PIC 9(8) COMP-3.             DEVMSTR 
007800         10  DRE-ADMIT-DATE-R REDEFINES DRE-ADMIT-DATE.           DEVMSTR 
007900             15  DRE-ADMIT-CC        PIC 99.                      DEVMSTR 
008000             15  DRE-ADMIT-YY        PIC 99.                      DEVMSTR 
008100             15  DRE-ADMIT-MM        PIC 99.                      DEVMSTR 
008200             15  DRE-ADMIT-DD        PIC 99.                      DEVMSTR 
008300         10  FILLER                  PIC X(15).                   DEVMSTR 
008400******************************************************************DEVMSTR 
008500* THE NUMBER OF COLUMNS DESCRIBED BY DEVICE-REGISTRY-ENTRY IS 9  *DEVMSTR 
008600******************************************************************DEVMSTR 
