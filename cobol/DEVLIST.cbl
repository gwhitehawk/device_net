000100 IDENTIFICATION DIVISION.                                         DEVLIST 
000200******************************************************************DEVLIST 
000300 PROGRAM-ID.  DEVLIST.                                            DEVLIST 
000400 AUTHOR. R. S. KOWALSKI.                                          DEVLIST 
000500 INSTALLATION. NETWORK OPERATIONS DATA CENTER.                    DEVLIST 
000600 DATE-WRITTEN. 07/25/16.                                          DEVLIST 
000700 DATE-COMPILED. 07/25/16.                                         DEVLIST 
000800 SECURITY. NON-CONFIDENTIAL.                                      DEVLIST 
000900                                                                  DEVLIST 
001000******************************************************************DEVLIST 
001100*REMARKS.                                                         DEVLIST 
001200*                                                                 DEVLIST 
001300*          THIS PROGRAM READS THE DEVICE REGISTRY BUILT BY DEVUPDTDEVLIST 
001400*          (DEVREG-OUT) AND PRODUCES THE NIGHTLY DEVICE REGISTRY  DEVLIST 
001500*          REPORT.  DEVICES ARE GROUPED ON THE REPORT BY TYPE     DEVLIST 
001600*          PRIORITY -- ACCESS POINTS FIRST, THEN SWITCHES, THEN   DEVLIST 
001700*          GATEWAYS -- BUT WITHIN A TYPE, DEVICES PRINT IN THE    DEVLIST 
001800*          SAME ORDER THEY WERE READ FROM DEVREG-OUT.  THIS IS A  DEVLIST 
001900*          BUCKET LIST, NOT A REAL SORT -- SEE 200-BUCKET-DEVICE. DEVLIST 
002000*                                                                 DEVLIST 
002100*          THE LAST RECORD ON DEVREG-OUT IS A TRAILER CARRYING    DEVLIST 
002200*          DEVUPDT'S CONTROL TOTALS -- IT IS RECOGNIZED BY AN "T" DEVLIST 
002300*          IN THE FIRST BYTE OF THE RECORD, WHICH CAN NEVER OCCUR DEVLIST 
002400*          IN A MAC ADDRESS (HEX DIGITS AND COLONS ONLY).         DEVLIST 
002500*                                                                 DEVLIST 
002600******************************************************************DEVLIST 
002700                                                                  DEVLIST 
002800         INPUT FILE              -   DDS0001.DEVREG.OUT           DEVLIST 
002900                                                                  DEVLIST 
003000         OUTPUT REPORT FILE      -   DDS0001.DEVICE.OUT           DEVLIST 
003100                                                                  DEVLIST 
003200******************************************************************DEVLIST 
003300* CHANGE LOG                                                     *DEVLIST 
003400******************************************************************DEVLIST 
003500* 07/25/16  RSK  ORIGINAL PROGRAM, MODELED ON THE OLD CRTRPT      DEVLIST 
003600*                NIGHTLY REPORT SKELETON                          DEVLIST 
003700* 03/02/19  RSK  ADDED THE GATEWAY BUCKET FOR TICKET NETB-098     DEVLIST 
003800* 01/06/99  LMH  Y2K REVIEW OF THIS PROGRAM -- NO DATE FIELDS,    DEVLIST 
003900*                NO CHANGE REQUIRED                               DEVLIST 
004000* 05/06/24  LMH  ADDED HAS-PARENT / CHILD-COUNT COLUMNS TO THE    DEVLIST 
004100*                DETAIL LINE FOR TICKET NETB-140                  DEVLIST 
004150* 08/10/26  RSK  BACKED OUT THE NETB-140 COLUMNS -- REGISTRY MGMT DEVLIST 
004160*                WANTS THIS REPORT HELD TO THE STANDARD THREE-    DEVLIST 
004170*                COLUMN LAYOUT, TICKET NETB-143                   DEVLIST 
004200******************************************************************DEVLIST 
004300                                                                  DEVLIST 
004400 ENVIRONMENT DIVISION.                                            DEVLIST 
004500 CONFIGURATION SECTION.                                           DEVLIST 
004600 SOURCE-COMPUTER. IBM-390.                                        DEVLIST 
004700 OBJECT-COMPUTER. IBM-390.                                        DEVLIST 
004800 SPECIAL-NAMES.                                                   DEVLIST 
004900     C01 IS TOP-OF-FORM.                                          DEVLIST 
005000 INPUT-OUTPUT SECTION.                                            DEVLIST 
005100 FILE-CONTROL.                                                    DEVLIST 
005200     SELECT DEVREG-OUT                                            DEVLIST 
005300     ASSIGN TO UT-S-DEVREG-OUT                                    DEVLIST 
005400       ACCESS MODE IS SEQUENTIAL                                  DEVLIST 
005500       FILE STATUS IS IFCODE.                                     DEVLIST 
005600                                                                  DEVLIST 
005700     SELECT DEVICE-OUT                                            DEVLIST 
005800     ASSIGN TO UT-S-DEVICE-OUT                                    DEVLIST 
005900       ACCESS MODE IS SEQUENTIAL                                  DEVLIST 
006000       FILE STATUS IS OFCODE.                                     DEVLIST 
006100                                                                  DEVLIST 
006200 DATA DIVISION.                                                   DEVLIST 
006300 FILE SECTION.                                                    DEVLIST 
006400****** THE REGISTRY BUILT BY DEVUPDT -- DETAIL RECORDS FOLLOWED   DEVLIST 
006500****** BY ONE TRAILER RECORD.                                     DEVLIST 
006600 FD  DEVREG-OUT                                                   DEVLIST 
006700     RECORDING MODE IS F                                          DEVLIST 
006800     LABEL RECORDS ARE STANDARD                                   DEVLIST 
006900     RECORD CONTAINS 90 CHARACTERS                                DEVLIST 
007000     BLOCK CONTAINS 0 RECORDS                                     DEVLIST 
007100     DATA RECORD IS DEVREG-OUT-REC.                               DEVLIST 
007200 01  DEVREG-OUT-REC              PIC X(90).                       DEVLIST 
007300                                                                  DEVLIST 
007400 FD  DEVICE-OUT                                                   DEVLIST 
007500     RECORDING MODE IS F                                          DEVLIST 
007600     LABEL RECORDS ARE STANDARD                                   DEVLIST 
007700     RECORD CONTAINS 80 CHARACTERS                                DEVLIST 
007800     BLOCK CONTAINS 0 RECORDS                                     DEVLIST 
007900     DATA RECORD IS RPT-REC.                                      DEVLIST 
008000 01  RPT-REC                     PIC X(80).                       DEVLIST 
008100                                                                  DEVLIST 
008200 WORKING-STORAGE SECTION.                                         DEVLIST 
008300 01  FILE-STATUS-CODES.                                           DEVLIST 
008400     05  IFCODE                  PIC X(2).                        DEVLIST 
008500         88  CODE-READ               VALUE SPACES.                DEVLIST 
008600         88  NO-MORE-DATA-STATUS     VALUE "10".                  DEVLIST 
008700     05  OFCODE                  PIC X(2).                        DEVLIST 
008800         88  CODE-WRITE              VALUE SPACES.                DEVLIST 
008900                                                                  DEVLIST 
009000*    -----------------------------------------------------------  DEVLIST 
009100*    ONE ENTRY PER DEVICE ON DEVREG-OUT, KEPT IN READ ORDER.      DEVLIST 
009200*    DLT-PRIORITY IS FILLED IN BY DEVPRIO AT LOAD TIME AND USED   DEVLIST 
009300*    ONLY TO WALK THE TABLE THREE TIMES ON OUTPUT -- SEE          DEVLIST 
009400*    700-WRITE-DEVICE-DETAIL.  NO PHYSICAL SORT IS EVER DONE.     DEVLIST 
009500*    -----------------------------------------------------------  DEVLIST 
009600 01  DEVICE-LIST-TABLE.                                           DEVLIST 
009700     05  DLT-ENTRY-COUNT         PIC 9(3) COMP.                   DEVLIST 
009800     05  DLT-MAX-ENTRIES         PIC 9(3) COMP-3 VALUE 500.       DEVLIST 
009900     05  DEVICE-LIST-ENTRY OCCURS 500 TIMES                       DEVLIST 
010000             INDEXED BY DLT-IDX.                                  DEVLIST 
010100         10  DLT-MAC-ADDRESS         PIC X(17).                   DEVLIST 
010200         10  DLT-TYPE                PIC X(12).                   DEVLIST 
010300         10  DLT-UPLINK-MAC-ADDR     PIC X(17).                   DEVLIST 
010600         10  DLT-PRIORITY            PIC 9(1).                    DEVLIST 
010700         10  FILLER                  PIC X(14).                   DEVLIST 
010800                                                                  DEVLIST 
010900*    HEADER-ONLY ALTERNATE VIEW OF THE TABLE COUNTERS, KEPT FOR   DEVLIST 
011000*    THE DUMP -- SEE DEVPRIO/DEVCYCL FOR THE SAME HABIT.          DEVLIST 
011100 01  DEVICE-LIST-HDR-ALT REDEFINES DEVICE-LIST-TABLE.             DEVLIST 
011200     05  DLT-ENTRY-COUNT-X       PIC X(02).                       DEVLIST 
011300     05  DLT-MAX-ENTRIES-X       PIC X(02).                       DEVLIST 
011400     05  FILLER                  PIC X(30496).                    DEVLIST 
011500                                                                  DEVLIST 
011600 01  WS-DEVREG-DETAIL-REC.                                        DEVLIST 
011700     05  RD-MAC-ADDRESS          PIC X(17).                       DEVLIST 
011800     05  RD-TYPE                 PIC X(12).                       DEVLIST 
011900     05  RD-UPLINK-MAC-ADDR      PIC X(17).                       DEVLIST 
012000     05  RD-HAS-PARENT           PIC X(01).                       DEVLIST 
012100     05  RD-CHILD-COUNT          PIC 9(3).                        DEVLIST 
012200     05  FILLER                  PIC X(40).                       DEVLIST 
012300                                                                  DEVLIST 
012400 01  WS-DEVREG-TRAILER-REC.                                       DEVLIST 
012500     05  TR-TRAILER-MARKER       PIC X(01).                       DEVLIST 
012600         88  TR-IS-TRAILER           VALUE "T".                   DEVLIST 
012700     05  TR-RECORDS-READ         PIC 9(9).                        DEVLIST 
012800     05  TR-RECORDS-ADMITTED     PIC 9(9).                        DEVLIST 
012900     05  TR-RECORDS-REJECTED     PIC 9(9).                        DEVLIST 
013000     05  TR-ROOT-COUNT           PIC 9(9).                        DEVLIST 
013100     05  TR-CYCLE-REJECT-COUNT   PIC 9(9).                        DEVLIST 
013200     05  FILLER                  PIC X(44).                       DEVLIST 
013300                                                                  DEVLIST 
013400 01  DEVPRIO-CALL-REC.                                            DEVLIST 
013500     05  DP-DEVICE-TYPE          PIC X(12).                       DEVLIST 
013600                                                                  DEVLIST 
013700 01  DEVPRIO-RETURN-CD          PIC 9(4) COMP.                    DEVLIST 
013800                                                                  DEVLIST 
013900 01  WS-HDR-REC.                                                  DEVLIST 
014000     05  FILLER                  PIC X(01) VALUE SPACES.          DEVLIST 
014100     05  FILLER                  PIC X(30) VALUE                  DEVLIST 
014200         "NETWORK DEVICE REGISTRY REPORT".                        DEVLIST 
014300     05  FILLER                  PIC X(49) VALUE SPACES.          DEVLIST 
014400                                                                  DEVLIST 
014500 01  WS-COLM-HDR-REC.                                             DEVLIST 
014600     05  FILLER                  PIC X(01) VALUE SPACES.          DEVLIST 
014700     05  FILLER                  PIC X(17) VALUE "MAC ADDRESS".   DEVLIST 
014800     05  FILLER                  PIC X(02) VALUE SPACES.          DEVLIST 
014900     05  FILLER                  PIC X(12) VALUE "DEVICE TYPE".   DEVLIST 
015000     05  FILLER                  PIC X(02) VALUE SPACES.          DEVLIST 
015100     05  FILLER               PIC X(17) VALUE "UPLINK MAC ADDR".  DEVLIST 
015200     05  FILLER                  PIC X(29) VALUE SPACES.          DEVLIST 
015700                                                                  DEVLIST 
015800 01  WS-DEVICE-RPT-REC.                                           DEVLIST 
015900     05  FILLER                  PIC X(01) VALUE SPACES.          DEVLIST 
016000     05  MAC-ADDRESS-O           PIC X(17).                       DEVLIST 
016100     05  FILLER                  PIC X(02) VALUE SPACES.          DEVLIST 
016200     05  DEVICE-TYPE-O           PIC X(12).                       DEVLIST 
016300     05  FILLER                  PIC X(02) VALUE SPACES.          DEVLIST 
016400     05  UPLINK-MAC-ADDR-O       PIC X(17).                       DEVLIST 
016500     05  FILLER                  PIC X(29) VALUE SPACES.          DEVLIST 
017000                                                                  DEVLIST 
017100 01  WS-BLANK-LINE.                                               DEVLIST 
017200     05  FILLER                  PIC X(80) VALUE SPACES.          DEVLIST 
017300                                                                  DEVLIST 
017400 01  WS-SUMMARY-REC.                                              DEVLIST 
017500     05  FILLER                  PIC X(01) VALUE SPACES.          DEVLIST 
017600     05  FILLER                  PIC X(20) VALUE                  DEVLIST 
017700         "DEVICES ADMITTED:".                                     DEVLIST 
017800     05  SUM-ADMITTED-O          PIC ZZZ,ZZ9.                     DEVLIST 
017900     05  FILLER                  PIC X(05) VALUE SPACES.          DEVLIST 
018000     05  FILLER                  PIC X(20) VALUE                  DEVLIST 
018100         "DEVICES REJECTED:".                                     DEVLIST 
018200     05  SUM-REJECTED-O          PIC ZZZ,ZZ9.                     DEVLIST 
018300     05  FILLER                  PIC X(20) VALUE SPACES.          DEVLIST 
018400                                                                  DEVLIST 
018500 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              DEVLIST 
018600     05  RECORDS-READ            PIC 9(7) COMP.                   DEVLIST 
018700     05  RECORDS-WRITTEN         PIC 9(7) COMP.                   DEVLIST 
018800     05  WS-PRIO-WANTED          PIC 9(1) COMP.                   DEVLIST 
018900                                                                  DEVLIST 
019000 01  COUNTERS-ALT REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.       DEVLIST 
019100     05  FILLER                  PIC X(09).                       DEVLIST 
019200                                                                  DEVLIST 
019300 01  FLAGS-AND-SWITCHES.                                          DEVLIST 
019400     05  MORE-DATA-SW            PIC X(01) VALUE "Y".             DEVLIST 
019500         88  NO-MORE-DATA             VALUE "N".                  DEVLIST 
019600     05  TRAILER-SEEN-SW         PIC X(01) VALUE "N".             DEVLIST 
019700         88  TRAILER-WAS-SEEN         VALUE "Y".                  DEVLIST 
019800     05  FILLER                  PIC X(18).                       DEVLIST 
019900                                                                  DEVLIST 
020000 01  FLAGS-AND-SWITCHES-ALT REDEFINES FLAGS-AND-SWITCHES.         DEVLIST 
020100     05  FILLER                  PIC X(20).                       DEVLIST 
020200                                                                  DEVLIST 
020300 01  WS-DEBUG-FIELDS.                                             DEVLIST 
020400     05  PARA-NAME               PIC X(20).                       DEVLIST 
020500     05  FILLER                  PIC X(10).                       DEVLIST 
020600                                                                  DEVLIST 
020700 PROCEDURE DIVISION.                                              DEVLIST 
020800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      DEVLIST 
020900     PERFORM 100-MAINLINE THRU 100-EXIT                           DEVLIST 
021000             UNTIL NO-MORE-DATA.                                  DEVLIST 
021100     PERFORM 999-CLEANUP THRU 999-EXIT.                           DEVLIST 
021200     MOVE ZERO TO RETURN-CODE.                                    DEVLIST 
021300     GOBACK.                                                      DEVLIST 
021400                                                                  DEVLIST 
021500 000-HOUSEKEEPING.                                                DEVLIST 
021600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        DEVLIST 
021700     DISPLAY "******** BEGIN JOB DEVLIST ********".               DEVLIST 
021800     INITIALIZE DEVICE-LIST-TABLE, WS-DEVREG-TRAILER-REC.         DEVLIST 
021900     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        DEVLIST 
022000     WRITE RPT-REC FROM WS-HDR-REC.                               DEVLIST 
022100     WRITE RPT-REC FROM WS-COLM-HDR-REC.                          DEVLIST 
022200     PERFORM 900-READ-DEVREG-OUT THRU 900-EXIT.                   DEVLIST 
022300 000-EXIT.                                                        DEVLIST 
022400     EXIT.                                                        DEVLIST 
022500                                                                  DEVLIST 
022600 100-MAINLINE.                                                    DEVLIST 
022700     MOVE "100-MAINLINE" TO PARA-NAME.                            DEVLIST 
022800     IF TR-IS-TRAILER                                             DEVLIST 
022900         MOVE DEVREG-OUT-REC TO WS-DEVREG-TRAILER-REC             DEVLIST 
023000         MOVE "Y" TO TRAILER-SEEN-SW                              DEVLIST 
023100     ELSE                                                         DEVLIST 
023200         PERFORM 200-BUCKET-DEVICE THRU 200-EXIT.                 DEVLIST 
023300                                                                  DEVLIST 
023400     PERFORM 900-READ-DEVREG-OUT THRU 900-EXIT.                   DEVLIST 
023500 100-EXIT.                                                        DEVLIST 
023600     EXIT.                                                        DEVLIST 
023700                                                                  DEVLIST 
023800*    LOADS ONE DEVICE INTO THE WORKING TABLE AND ASKS DEVPRIO FOR DEVLIST 
023900*    ITS SORT PRIORITY -- THE TABLE ITSELF STAYS IN READ ORDER.   DEVLIST 
024000 200-BUCKET-DEVICE.                                               DEVLIST 
024100     MOVE "200-BUCKET-DEVICE" TO PARA-NAME.                       DEVLIST 
024200     MOVE DEVREG-OUT-REC TO WS-DEVREG-DETAIL-REC.                 DEVLIST 
024300     ADD +1 TO DLT-ENTRY-COUNT.                                   DEVLIST 
024400     SET DLT-IDX TO DLT-ENTRY-COUNT.                              DEVLIST 
024500     MOVE RD-MAC-ADDRESS TO DLT-MAC-ADDRESS (DLT-IDX).            DEVLIST 
024600     MOVE RD-TYPE TO DLT-TYPE (DLT-IDX).                          DEVLIST 
024700     MOVE RD-UPLINK-MAC-ADDR TO DLT-UPLINK-MAC-ADDR (DLT-IDX).    DEVLIST 
025000                                                                  DEVLIST 
025100     MOVE RD-TYPE TO DP-DEVICE-TYPE.                              DEVLIST 
025200     CALL 'DEVPRIO' USING DEVPRIO-CALL-REC, DEVPRIO-RETURN-CD.    DEVLIST 
025300     MOVE DEVPRIO-RETURN-CD TO DLT-PRIORITY (DLT-IDX).            DEVLIST 
025400 200-EXIT.                                                        DEVLIST 
025500     EXIT.                                                        DEVLIST 
025600                                                                  DEVLIST 
025700*    WALKS THE TABLE ONCE PER PRIORITY VALUE (1, 2, 3) SO ACCESS  DEVLIST 
025800*    POINTS PRINT AHEAD OF SWITCHES AHEAD OF GATEWAYS, WITH       DEVLIST 
025900*    DEVICES OF THE SAME TYPE STAYING IN THEIR ORIGINAL READ      DEVLIST 
026000*    ORDER -- A STABLE BUCKET LIST, NOT A SORT VERB.              DEVLIST 
026100 700-WRITE-DEVICE-DETAIL.                                         DEVLIST 
026200     MOVE "700-WRITE-DEVICE-DETAIL" TO PARA-NAME.                 DEVLIST 
026300     PERFORM 720-WRITE-ONE-PRIORITY THRU 720-EXIT                 DEVLIST 
026400         VARYING WS-PRIO-WANTED FROM 1 BY 1                       DEVLIST 
026500         UNTIL WS-PRIO-WANTED > 3.                                DEVLIST 
026600 700-EXIT.                                                        DEVLIST 
026700     EXIT.                                                        DEVLIST 
026800                                                                  DEVLIST 
026900 720-WRITE-ONE-PRIORITY.                                          DEVLIST 
027000     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT                  DEVLIST 
027100         VARYING DLT-IDX FROM 1 BY 1                              DEVLIST 
027200         UNTIL DLT-IDX > DLT-ENTRY-COUNT.                         DEVLIST 
027300 720-EXIT.                                                        DEVLIST 
027400     EXIT.                                                        DEVLIST 
027500                                                                  DEVLIST 
027600 740-WRITE-DETAIL-LINE.                                           DEVLIST 
027700     IF DLT-PRIORITY (DLT-IDX) = WS-PRIO-WANTED                   DEVLIST 
027800         MOVE DLT-MAC-ADDRESS (DLT-IDX) TO MAC-ADDRESS-O          DEVLIST 
027900         MOVE DLT-TYPE (DLT-IDX) TO DEVICE-TYPE-O                 DEVLIST 
028000         MOVE DLT-UPLINK-MAC-ADDR (DLT-IDX) TO                    DEVLIST 
028100              UPLINK-MAC-ADDR-O                                   DEVLIST 
028400         WRITE RPT-REC FROM WS-DEVICE-RPT-REC                     DEVLIST 
028500         ADD +1 TO RECORDS-WRITTEN.                               DEVLIST 
028600 740-EXIT.                                                        DEVLIST 
028700     EXIT.                                                        DEVLIST 
028800                                                                  DEVLIST 
028900 750-WRITE-SUMMARY.                                               DEVLIST 
029000     MOVE "750-WRITE-SUMMARY" TO PARA-NAME.                       DEVLIST 
029100     WRITE RPT-REC FROM WS-BLANK-LINE.                            DEVLIST 
029200     MOVE TR-RECORDS-ADMITTED TO SUM-ADMITTED-O.                  DEVLIST 
029300     MOVE TR-RECORDS-REJECTED TO SUM-REJECTED-O.                  DEVLIST 
029400     WRITE RPT-REC FROM WS-SUMMARY-REC.                           DEVLIST 
029500 750-EXIT.                                                        DEVLIST 
029600     EXIT.                                                        DEVLIST 
029700                                                                  DEVLIST 
029800 800-OPEN-FILES.                                                  DEVLIST 
029900     MOVE "800-OPEN-FILES" TO PARA-NAME.                          DEVLIST 
030000     OPEN INPUT DEVREG-OUT.                                       DEVLIST 
030100     OPEN OUTPUT DEVICE-OUT.                                      DEVLIST 
030200 800-EXIT.                                                        DEVLIST 
030300     EXIT.                                                        DEVLIST 
030400                                                                  DEVLIST 
030500 850-CLOSE-FILES.                                                 DEVLIST 
030600     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         DEVLIST 
030700     CLOSE DEVREG-OUT, DEVICE-OUT.                                DEVLIST 
030800 850-EXIT.                                                        DEVLIST 
030900     EXIT.                                                        DEVLIST 
031000                                                                  DEVLIST 
031100 900-READ-DEVREG-OUT.                                             DEVLIST 
031200     READ DEVREG-OUT INTO WS-DEVREG-TRAILER-REC                   DEVLIST 
031300         AT END MOVE "N" TO MORE-DATA-SW                          DEVLIST 
031400         GO TO 900-EXIT                                           DEVLIST 
031500     END-READ.                                                    DEVLIST 
031600     MOVE DEVREG-OUT-REC TO WS-DEVREG-DETAIL-REC.                 DEVLIST 
031700     ADD +1 TO RECORDS-READ.                                      DEVLIST 
031800 900-EXIT.                                                        DEVLIST 
031900     EXIT.                                                        DEVLIST 
032000                                                                  DEVLIST 
032100 999-CLEANUP.                                                     DEVLIST 
032200     MOVE "999-CLEANUP" TO PARA-NAME.                             DEVLIST 
032300     PERFORM 700-WRITE-DEVICE-DETAIL THRU 700-EXIT.               DEVLIST 
032400     PERFORM 750-WRITE-SUMMARY THRU 750-EXIT.                     DEVLIST 
032500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       DEVLIST 
032600     DISPLAY "** DEVICE REGISTRY RECORDS READ **".                DEVLIST 
032700     DISPLAY RECORDS-READ.                                        DEVLIST 
032800     DISPLAY "** DEVICE DETAIL LINES WRITTEN **".                 DEVLIST 
032900     DISPLAY RECORDS-WRITTEN.                                     DEVLIST 
033000     IF NOT TRAILER-WAS-SEEN                                      DEVLIST 
033100         DISPLAY "** WARNING - NO TRAILER RECORD FOUND **".       DEVLIST 
033200     DISPLAY "******** NORMAL END OF JOB DEVLIST ********".       DEVLIST 
033300 999-EXIT.                                                        DEVLIST 
033400     EXIT.                                                        DEVLIST 
