000100 IDENTIFICATION DIVISION.                                         LOGCNT  
000200******************************************************************LOGCNT  
000300 PROGRAM-ID.  LOGCNT.                                             LOGCNT  
000400 AUTHOR. R. S. KOWALSKI.                                          LOGCNT  
000500 INSTALLATION. NETWORK OPERATIONS DATA CENTER.                    LOGCNT  
000600 DATE-WRITTEN. 01/09/09.                                          LOGCNT  
000700 DATE-COMPILED. 01/09/09.                                         LOGCNT  
000800 SECURITY. NON-CONFIDENTIAL.                                      LOGCNT  
000900                                                                  LOGCNT  
001000******************************************************************LOGCNT  
001100*REMARKS.                                                         LOGCNT  
001200*                                                                 LOGCNT  
001300*          THIS PROGRAM SCANS THE NIGHTLY ACTIVITY LOG AND BUILDS LOGCNT  
001400*          A COUNT OF LOG LINES PER USER.  EACH LOG LINE IS       LOGCNT  
001500*          "LEVEL DATE TIME USER MESSAGE..." SEPARATED BY BLANKS; LOGCNT  
001600*          ONLY THE 4TH TOKEN (THE USER) PARTICIPATES IN THE      LOGCNT  
001700*          COUNT -- LEVEL/DATE/TIME ARE CARRIED FOR COMPLETENESS  LOGCNT  
001800*          OF THE RECORD LAYOUT BUT ARE NOT OTHERWISE USED HERE.  LOGCNT  
001900*                                                                 LOGCNT  
002000*          USERS ARE HELD IN A WORKING-STORAGE TABLE AND REPORTED LOGCNT  
002100*          IN THE ORDER THEY WERE FIRST SEEN IN THE LOG -- THIS ISLOGCNT  
002200*          NOT A SORTED REPORT.                                   LOGCNT  
002300*                                                                 LOGCNT  
002400******************************************************************LOGCNT  
002500                                                                  LOGCNT  
002600         INPUT FILE              -   DDS0001.LOG.IN               LOGCNT  
002700                                                                  LOGCNT  
002800         OUTPUT REPORT FILE      -   DDS0001.USERCNT.OUT          LOGCNT  
002900                                                                  LOGCNT  
003000******************************************************************LOGCNT  
003100* CHANGE LOG                                                     *LOGCNT  
003200******************************************************************LOGCNT  
003300* 01/09/09  RSK  ORIGINAL PROGRAM, MODELED ON THE OLD SESSLOG     LOGCNT  
003400*                USER-TABLE SEARCH SKELETON                       LOGCNT  
003500* 03/02/19  RSK  WIDENED THE USER TABLE TO 500 ENTRIES FOR TICKET LOGCNT  
003600*                NETB-102 (NIGHTLY LOG VOLUME GROWTH)             LOGCNT  
003700* 01/06/99  LMH  Y2K REVIEW -- LOG-DATE CARRIES A FULL 4-DIGIT    LOGCNT  
003800*                YEAR AS READ FROM THE FEED, NO CHANGE REQUIRED  *LOGCNT  
003900******************************************************************LOGCNT  
004000                                                                  LOGCNT  
004100 ENVIRONMENT DIVISION.                                            LOGCNT  
004200 CONFIGURATION SECTION.                                           LOGCNT  
004300 SOURCE-COMPUTER. IBM-390.                                        LOGCNT  
004400 OBJECT-COMPUTER. IBM-390.                                        LOGCNT  
004500 SPECIAL-NAMES.                                                   LOGCNT  
004600     C01 IS TOP-OF-FORM.                                          LOGCNT  
004700 INPUT-OUTPUT SECTION.                                            LOGCNT  
004800 FILE-CONTROL.                                                    LOGCNT  
004900     SELECT LOG-IN                                                LOGCNT  
005000     ASSIGN TO UT-S-LOG-IN                                        LOGCNT  
005100       ACCESS MODE IS SEQUENTIAL                                  LOGCNT  
005200       FILE STATUS IS IFCODE.                                     LOGCNT  
005300                                                                  LOGCNT  
005400     SELECT USER-COUNT-OUT                                        LOGCNT  
005500     ASSIGN TO UT-S-USERCNT-OUT                                   LOGCNT  
005600       ACCESS MODE IS SEQUENTIAL                                  LOGCNT  
005700       FILE STATUS IS OFCODE.                                     LOGCNT  
005800                                                                  LOGCNT  
005900 DATA DIVISION.                                                   LOGCNT  
006000 FILE SECTION.                                                    LOGCNT  
006100****** ONE FREE-TEXT LOG LINE PER RECORD -- "LEVEL DATE TIME      LOGCNT  
006200****** USER MESSAGE..." SEPARATED BY BLANKS.                      LOGCNT  
006300 FD  LOG-IN                                                       LOGCNT  
006400     RECORDING MODE IS F                                          LOGCNT  
006500     LABEL RECORDS ARE STANDARD                                   LOGCNT  
006600     RECORD CONTAINS 100 CHARACTERS                               LOGCNT  
006700     BLOCK CONTAINS 0 RECORDS                                     LOGCNT  
006800     DATA RECORD IS LOG-IN-REC.                                   LOGCNT  
006900 01  LOG-IN-REC                  PIC X(100).                      LOGCNT  
007000                                                                  LOGCNT  
007100 FD  USER-COUNT-OUT                                               LOGCNT  
007200     RECORDING MODE IS F                                          LOGCNT  
007300     LABEL RECORDS ARE STANDARD                                   LOGCNT  
007400     RECORD CONTAINS 80 CHARACTERS                                LOGCNT  
007500     BLOCK CONTAINS 0 RECORDS                                     LOGCNT  
007600     DATA RECORD IS RPT-REC.                                      LOGCNT  
007700 01  RPT-REC                     PIC X(80).                       LOGCNT  
007800                                                                  LOGCNT  
007900 WORKING-STORAGE SECTION.                                         LOGCNT  
008000 01  FILE-STATUS-CODES.                                           LOGCNT  
008100     05  IFCODE                  PIC X(2).                        LOGCNT  
008200         88  CODE-READ               VALUE SPACES.                LOGCNT  
008300         88  NO-MORE-DATA-STATUS     VALUE "10".                  LOGCNT  
008400     05  OFCODE                  PIC X(2).                        LOGCNT  
008500         88  CODE-WRITE              VALUE SPACES.                LOGCNT  
008600                                                                  LOGCNT  
008700*    -----------------------------------------------------------  LOGCNT  
008800*    THE PARSED VIEW OF ONE LOG LINE -- SEE 200-PARSE-LOG-LINE.   LOGCNT  
008900*    -----------------------------------------------------------  LOGCNT  
009000 01  LOG-LINE-REC.                                                LOGCNT  
009100     05  LOG-LEVEL                   PIC X(05).                   LOGCNT  
009200     05  LOG-DATE                    PIC X(10).                   LOGCNT  
009300     05  LOG-TIME                    PIC X(08).                   LOGCNT  
009400     05  LOG-USER                    PIC X(20).                   LOGCNT  
009500     05  LOG-MESSAGE                 PIC X(60).                   LOGCNT  
009600                                                                  LOGCNT  
009700 01  LOG-LINE-REC-ALT REDEFINES LOG-LINE-REC.                     LOGCNT  
009800     05  FILLER                      PIC X(15).                   LOGCNT  
009900     05  LOG-TIME-X                  PIC X(08).                   LOGCNT  
010000     05  FILLER                      PIC X(80).                   LOGCNT  
010100                                                                  LOGCNT  
010200*    -----------------------------------------------------------  LOGCNT  
010300*    ONE ENTRY PER DISTINCT USER, HELD IN FIRST-SEEN ORDER --     LOGCNT  
010400*    NEVER RE-SORTED.  WIDENED TO 500 ROWS UNDER NETB-102.        LOGCNT  
010500*    -----------------------------------------------------------  LOGCNT  
010600 01  USER-COUNT-TABLE.                                            LOGCNT  
010700     05  TALLY-ENTRY-COUNT           PIC 9(3) COMP.               LOGCNT  
010800     05  TALLY-MAX-ENTRIES           PIC 9(3) COMP-3 VALUE 500.   LOGCNT  
010900     05  USER-COUNT-ENTRY OCCURS 500 TIMES                        LOGCNT  
011000             INDEXED BY TALLY-IDX.                                LOGCNT  
011100         10  RESULT-USER                 PIC X(20).               LOGCNT  
011200         10  RESULT-COUNT                PIC 9(5).                LOGCNT  
011300                                                                  LOGCNT  
011400 01  USER-COUNT-TABLE-ALT REDEFINES USER-COUNT-TABLE.             LOGCNT  
011500     05  TALLY-ENTRY-COUNT-X         PIC X(02).                   LOGCNT  
011600     05  FILLER                      PIC X(12502).                LOGCNT  
011700                                                                  LOGCNT  
011800 01  WS-HDR-REC.                                                  LOGCNT  
011900     05  FILLER                  PIC X(01) VALUE SPACES.          LOGCNT  
012000     05  FILLER                  PIC X(30) VALUE                  LOGCNT  
012100         "LOG USER-COUNT REPORT".                                 LOGCNT  
012200     05  FILLER                  PIC X(49) VALUE SPACES.          LOGCNT  
012300                                                                  LOGCNT  
012400 01  WS-COLM-HDR-REC.                                             LOGCNT  
012500     05  FILLER                  PIC X(01) VALUE SPACES.          LOGCNT  
012600     05  FILLER                  PIC X(20) VALUE "USER".          LOGCNT  
012700     05  FILLER                  PIC X(02) VALUE SPACES.          LOGCNT  
012800     05  FILLER                  PIC X(05) VALUE "COUNT".         LOGCNT  
012900     05  FILLER                  PIC X(52) VALUE SPACES.          LOGCNT  
013000                                                                  LOGCNT  
013100 01  WS-COUNT-RPT-REC.                                            LOGCNT  
013200     05  FILLER                  PIC X(01) VALUE SPACES.          LOGCNT  
013300     05  RESULT-USER-O           PIC X(20).                       LOGCNT  
013400     05  FILLER                  PIC X(02) VALUE SPACES.          LOGCNT  
013500     05  RESULT-COUNT-O          PIC ZZZZ9.                       LOGCNT  
013600     05  FILLER                  PIC X(52) VALUE SPACES.          LOGCNT  
013700                                                                  LOGCNT  
013800 01  WS-BLANK-LINE.                                               LOGCNT  
013900     05  FILLER                  PIC X(80) VALUE SPACES.          LOGCNT  
014000                                                                  LOGCNT  
014100 01  WS-SUMMARY-REC.                                              LOGCNT  
014200     05  FILLER                  PIC X(01) VALUE SPACES.          LOGCNT  
014300     05  FILLER                  PIC X(20) VALUE                  LOGCNT  
014400         "LOG LINES READ:".                                       LOGCNT  
014500     05  SUM-LINES-READ-O        PIC ZZZ,ZZ9.                     LOGCNT  
014600     05  FILLER                  PIC X(05) VALUE SPACES.          LOGCNT  
014700     05  FILLER                  PIC X(20) VALUE                  LOGCNT  
014800         "DISTINCT USERS:".                                       LOGCNT  
014900     05  SUM-DISTINCT-USERS-O    PIC ZZZ,ZZ9.                     LOGCNT  
015000     05  FILLER                  PIC X(20) VALUE SPACES.          LOGCNT  
015100                                                                  LOGCNT  
015200 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              LOGCNT  
015300     05  RECORDS-READ            PIC 9(7) COMP.                   LOGCNT  
015400     05  LINES-WRITTEN           PIC 9(7) COMP.                   LOGCNT  
015500     05  WS-TOKEN-CTR            PIC 9(2) COMP.                   LOGCNT  
015550     05  WS-UNSTRING-PTR         PIC 9(3) COMP.                   LOGCNT  
015600                                                                  LOGCNT  
015700 01  COUNTERS-ALT REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.       LOGCNT  
015800     05  FILLER                  PIC X(12).                       LOGCNT  
015900                                                                  LOGCNT  
016000 01  FLAGS-AND-SWITCHES.                                          LOGCNT  
016100     05  MORE-DATA-SW            PIC X(01) VALUE "Y".             LOGCNT  
016200         88  NO-MORE-DATA             VALUE "N".                  LOGCNT  
016300     05  USER-FOUND-SW           PIC X(01) VALUE "N".             LOGCNT  
016400         88  USER-ALREADY-COUNTED     VALUE "Y".                  LOGCNT  
016500         88  USER-NOT-YET-COUNTED     VALUE "N".                  LOGCNT  
016600     05  FILLER                  PIC X(18).                       LOGCNT  
016700                                                                  LOGCNT  
016800 01  FLAGS-AND-SWITCHES-ALT REDEFINES FLAGS-AND-SWITCHES.         LOGCNT  
016900     05  FILLER                  PIC X(20).                       LOGCNT  
017000                                                                  LOGCNT  
017100 01  WS-DEBUG-FIELDS.                                             LOGCNT  
017200     05  PARA-NAME               PIC X(20).                       LOGCNT  
017300     05  FILLER                  PIC X(10).                       LOGCNT  
017400                                                                  LOGCNT  
017500 PROCEDURE DIVISION.                                              LOGCNT  
017600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      LOGCNT  
017700     PERFORM 100-MAINLINE THRU 100-EXIT                           LOGCNT  
017800             UNTIL NO-MORE-DATA.                                  LOGCNT  
017900     PERFORM 999-CLEANUP THRU 999-EXIT.                           LOGCNT  
018000     MOVE ZERO TO RETURN-CODE.                                    LOGCNT  
018100     GOBACK.                                                      LOGCNT  
018200                                                                  LOGCNT  
018300 000-HOUSEKEEPING.                                                LOGCNT  
018400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        LOGCNT  
018500     DISPLAY "******** BEGIN JOB LOGCNT ********".                LOGCNT  
018600     INITIALIZE USER-COUNT-TABLE.                                 LOGCNT  
018700     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        LOGCNT  
018800     WRITE RPT-REC FROM WS-HDR-REC.                               LOGCNT  
018900     WRITE RPT-REC FROM WS-COLM-HDR-REC.                          LOGCNT  
019000     PERFORM 900-READ-LOG-IN THRU 900-EXIT.                       LOGCNT  
019100 000-EXIT.                                                        LOGCNT  
019200     EXIT.                                                        LOGCNT  
019300                                                                  LOGCNT  
019400 100-MAINLINE.                                                    LOGCNT  
019500     MOVE "100-MAINLINE" TO PARA-NAME.                            LOGCNT  
019600     PERFORM 200-PARSE-LOG-LINE THRU 200-EXIT.                    LOGCNT  
019700     PERFORM 300-TALLY-USER THRU 300-EXIT.                        LOGCNT  
019800     PERFORM 900-READ-LOG-IN THRU 900-EXIT.                       LOGCNT  
019900 100-EXIT.                                                        LOGCNT  
020000     EXIT.                                                        LOGCNT  
020100                                                                  LOGCNT  
020200*    LOG-LEVEL/LOG-DATE/LOG-TIME/LOG-USER ARE THE FIRST FOUR      LOGCNT  
020300*    BLANK-DELIMITED TOKENS.  THE POINTER LEFT BY THE UNSTRING    LOGCNT  
020310*    MARKS WHERE THE 4TH TOKEN ENDED, SO WHATEVER IS LEFT OF THE  LOGCNT  
020320*    LINE FROM THERE TO THE END IS MOVED WHOLE INTO LOG-MESSAGE   LOGCNT  
020330*    RATHER THAN BEING SPLIT ON FURTHER BLANKS (TICKET NETB-142). LOGCNT  
020400*    A LINE OF ONLY 4 TOKENS LEAVES LOG-MESSAGE BLANK.            LOGCNT  
020500 200-PARSE-LOG-LINE.                                              LOGCNT  
020600     MOVE "200-PARSE-LOG-LINE" TO PARA-NAME.                      LOGCNT  
020700     MOVE SPACES TO LOG-LINE-REC.                                 LOGCNT  
020710     MOVE 1 TO WS-UNSTRING-PTR.                                   LOGCNT  
020800     UNSTRING LOG-IN-REC DELIMITED BY ALL SPACES                  LOGCNT  
020900         INTO LOG-LEVEL, LOG-DATE, LOG-TIME, LOG-USER             LOGCNT  
020950         WITH POINTER WS-UNSTRING-PTR.                            LOGCNT  
021000     IF WS-UNSTRING-PTR NOT > LENGTH OF LOG-IN-REC                LOGCNT  
021010         MOVE LOG-IN-REC (WS-UNSTRING-PTR:) TO LOG-MESSAGE.       LOGCNT  
021100 200-EXIT.                                                        LOGCNT  
021200     EXIT.                                                        LOGCNT  
021300                                                                  LOGCNT  
021400*    RULE -- FIRST OCCURRENCE OF A USER STARTS THE COUNT AT 1,    LOGCNT  
021500*    EVERY SUBSEQUENT LINE FOR THAT USER ADDS 1.                  LOGCNT  
021600 300-TALLY-USER.                                                  LOGCNT  
021700     MOVE "300-TALLY-USER" TO PARA-NAME.                          LOGCNT  
021800     MOVE "N" TO USER-FOUND-SW.                                   LOGCNT  
021900     SET TALLY-IDX TO 1.                                          LOGCNT  
022000     SEARCH USER-COUNT-ENTRY                                      LOGCNT  
022100         AT END                                                   LOGCNT  
022200             NEXT SENTENCE                                        LOGCNT  
022300         WHEN RESULT-USER (TALLY-IDX) = LOG-USER                  LOGCNT  
022400             ADD 1 TO RESULT-COUNT (TALLY-IDX)                    LOGCNT  
022500             MOVE "Y" TO USER-FOUND-SW.                           LOGCNT  
022600                                                                  LOGCNT  
022700     IF NOT USER-ALREADY-COUNTED                                  LOGCNT  
022800         PERFORM 350-ADD-NEW-USER THRU 350-EXIT.                  LOGCNT  
022900 300-EXIT.                                                        LOGCNT  
023000     EXIT.                                                        LOGCNT  
023100                                                                  LOGCNT  
023200 350-ADD-NEW-USER.                                                LOGCNT  
023300     MOVE "350-ADD-NEW-USER" TO PARA-NAME.                        LOGCNT  
023400     ADD +1 TO TALLY-ENTRY-COUNT.                                 LOGCNT  
023500     SET TALLY-IDX TO TALLY-ENTRY-COUNT.                          LOGCNT  
023600     MOVE LOG-USER TO RESULT-USER (TALLY-IDX).                    LOGCNT  
023700     MOVE 1 TO RESULT-COUNT (TALLY-IDX).                          LOGCNT  
023800 350-EXIT.                                                        LOGCNT  
023900     EXIT.                                                        LOGCNT  
024000                                                                  LOGCNT  
024100*    WRITES THE COUNT TABLE IN FIRST-SEEN ORDER -- THE TABLE IS   LOGCNT  
024200*    NEVER RE-SORTED, SO THE WRITE ORDER IS THE LOAD ORDER.       LOGCNT  
024300 700-WRITE-COUNT-DETAIL.                                          LOGCNT  
024400     MOVE "700-WRITE-COUNT-DETAIL" TO PARA-NAME.                  LOGCNT  
024500     PERFORM 720-WRITE-ONE-DETAIL THRU 720-EXIT                   LOGCNT  
024600         VARYING TALLY-IDX FROM 1 BY 1                            LOGCNT  
024700         UNTIL TALLY-IDX > TALLY-ENTRY-COUNT.                     LOGCNT  
024800 700-EXIT.                                                        LOGCNT  
024900     EXIT.                                                        LOGCNT  
025000                                                                  LOGCNT  
025100 720-WRITE-ONE-DETAIL.                                            LOGCNT  
025200     MOVE RESULT-USER (TALLY-IDX) TO RESULT-USER-O.               LOGCNT  
025300     MOVE RESULT-COUNT (TALLY-IDX) TO RESULT-COUNT-O.             LOGCNT  
025400     WRITE RPT-REC FROM WS-COUNT-RPT-REC.                         LOGCNT  
025500     ADD +1 TO LINES-WRITTEN.                                     LOGCNT  
025600 720-EXIT.                                                        LOGCNT  
025700     EXIT.                                                        LOGCNT  
025800                                                                  LOGCNT  
025900 750-WRITE-SUMMARY.                                               LOGCNT  
026000     MOVE "750-WRITE-SUMMARY" TO PARA-NAME.                       LOGCNT  
026100     WRITE RPT-REC FROM WS-BLANK-LINE.                            LOGCNT  
026200     MOVE RECORDS-READ TO SUM-LINES-READ-O.                       LOGCNT  
026300     MOVE TALLY-ENTRY-COUNT TO SUM-DISTINCT-USERS-O.              LOGCNT  
026400     WRITE RPT-REC FROM WS-SUMMARY-REC.                           LOGCNT  
026500 750-EXIT.                                                        LOGCNT  
026600     EXIT.                                                        LOGCNT  
026700                                                                  LOGCNT  
026800 800-OPEN-FILES.                                                  LOGCNT  
026900     MOVE "800-OPEN-FILES" TO PARA-NAME.                          LOGCNT  
027000     OPEN INPUT LOG-IN.                                           LOGCNT  
027100     OPEN OUTPUT USER-COUNT-OUT.                                  LOGCNT  
027200 800-EXIT.                                                        LOGCNT  
027300     EXIT.                                                        LOGCNT  
027400                                                                  LOGCNT  
027500 850-CLOSE-FILES.                                                 LOGCNT  
027600     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         LOGCNT  
027700     CLOSE LOG-IN, USER-COUNT-OUT.                                LOGCNT  
027800 850-EXIT.                                                        LOGCNT  
027900     EXIT.                                                        LOGCNT  
028000                                                                  LOGCNT  
028100 900-READ-LOG-IN.                                                 LOGCNT  
028200     READ LOG-IN INTO LOG-IN-REC                                  LOGCNT  
028300         AT END MOVE "N" TO MORE-DATA-SW                          LOGCNT  
028400         GO TO 900-EXIT                                           LOGCNT  
028500     END-READ.                                                    LOGCNT  
028600     ADD +1 TO RECORDS-READ.                                      LOGCNT  
028700 900-EXIT.                                                        LOGCNT  
028800     EXIT.                                                        LOGCNT  
028900                                                                  LOGCNT  
029000 999-CLEANUP.                                                     LOGCNT  
029100     MOVE "999-CLEANUP" TO PARA-NAME.                             LOGCNT  
029200     PERFORM 700-WRITE-COUNT-DETAIL THRU 700-EXIT.                LOGCNT  
029300     PERFORM 750-WRITE-SUMMARY THRU 750-EXIT.                     LOGCNT  
029400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       LOGCNT  
029500     DISPLAY "** LOG LINES READ **".                              LOGCNT  
029600     DISPLAY RECORDS-READ.                                        LOGCNT  
029700     DISPLAY "** DISTINCT USERS COUNTED **".                      LOGCNT  
029800     DISPLAY TALLY-ENTRY-COUNT.                                   LOGCNT  
029900     DISPLAY "** DETAIL LINES WRITTEN **".                        LOGCNT  
030000     DISPLAY LINES-WRITTEN.                                       LOGCNT  
030100     DISPLAY "******** NORMAL END OF JOB LOGCNT ********".        LOGCNT  
030200 999-EXIT.                                                        LOGCNT  
030300     EXIT.                                                        LOGCNT  
