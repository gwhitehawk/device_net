000100 IDENTIFICATION DIVISION.                                         DEVUPDT 
000200 PROGRAM-ID.  DEVUPDT.                                            DEVUPDT 
000300 AUTHOR. R. S. KOWALSKI.                                          DEVUPDT 
000400 INSTALLATION. NETWORK OPERATIONS DATA CENTER.                    DEVUPDT 
000500 DATE-WRITTEN. 07/11/16.                                          DEVUPDT 
000600 DATE-COMPILED. 07/11/16.                                         DEVUPDT 
000700 SECURITY. NON-CONFIDENTIAL.                                      DEVUPDT 
000800                                                                  DEVUPDT 
000900******************************************************************DEVUPDT 
001000*REMARKS.                                                         DEVUPDT 
001100*                                                                 DEVUPDT 
001200*          THIS PROGRAM TAKES THE FIELD-EDITED DEVICE FEED FROM   DEVUPDT 
001300*          DEVEDIT AND ADMITS EACH DEVICE TO THE REGISTRY --      DEVUPDT 
001400*          REJECTING ANY DEVICE THAT DUPLICATES A MAC ADDRESS     DEVUPDT 
001500*          ALREADY IN THE REGISTRY OR THAT WOULD CLOSE A LOOP IN  DEVUPDT 
001600*          THE UPLINK HIERARCHY.                                  DEVUPDT 
001700*                                                                 DEVUPDT 
001800*          THE REGISTRY AND THE HIERARCHY ARE BUILT ENTIRELY IN   DEVUPDT 
001900*          WORKING STORAGE -- THERE IS NO VSAM MASTER BEHIND      DEVUPDT 
002000*          EITHER ONE.  DEVR-IDX AND NNT-IDX ARE KEPT IN LOCK     DEVUPDT 
002100*          STEP: A DEVICE IS ONLY EVER ADDED TO BOTH TABLES       DEVUPDT 
002200*          TOGETHER, AND BACKED OUT OF BOTH TOGETHER, SO THE      DEVUPDT 
002300*          SAME SUBSCRIPT ALWAYS DESCRIBES THE SAME DEVICE.       DEVUPDT 
002400*                                                                 DEVUPDT 
002500******************************************************************DEVUPDT 
002600                                                                  DEVUPDT 
002700         INPUT FILE              -   DDS0001.DEVEDIT.OUT          DEVUPDT 
002800                                                                  DEVUPDT 
002900         OUTPUT REGISTRY FILE    -   DDS0001.DEVREG.OUT           DEVUPDT 
003000                                                                  DEVUPDT 
003100         OUTPUT REJECT FILE      -   DDS0001.DEVREJ.OUT           DEVUPDT 
003200                                                                  DEVUPDT 
003300******************************************************************DEVUPDT 
003400* CHANGE LOG                                                     *DEVUPDT 
003500******************************************************************DEVUPDT 
003600* 07/11/16  RSK  ORIGINAL PROGRAM FOR THE DEVICE REGISTRY BATCH,  *DEVUPDT
003700*                MODELED ON THE OLD NIGHTLY MASTER-UPDATE         *DEVUPDT
003710*                SKELETON THIS SHOP HAS RUN SINCE THE EARLY 80'S  *DEVUPDT
003800* 03/02/19  RSK  ADDED THE DUPLICATE-KEY CHECK AND DEVREJ-OUT     *DEVUPDT
003900*                FOR TICKET NETB-114                              *DEVUPDT
004000* 01/06/99  LMH  Y2K REVIEW OF THIS PROGRAM -- SEE NOTE AT        *DEVUPDT
004100*                350-INSERT-REGISTRY-ENTRY                        *DEVUPDT
004200* 09/24/21  LMH  ADDED DRE-ADMIT-DATE / ACCEPT ... YYYYMMDD FOR   *DEVUPDT
004300*                THE AUDIT TRAIL REQUEST                          *DEVUPDT
004400* 05/06/24  LMH  ADDED CYCLE DETECTION (CALL DEVCYCL) AND THE     *DEVUPDT
004500*                450-UNDO-REGISTRY-INSERT ROLLBACK, TICKET        *DEVUPDT
004600*                NETB-140                                         *DEVUPDT
004610* 02/19/26  RSK  420-ADD-CHILD-TO-PARENT WAS SETTING              *DEVUPDT
004620*                NODE-IS-LINKED BEFORE CONFIRMING THE PARENT MAC  *DEVUPDT
004630*                WAS ACTUALLY ON THE TABLE -- A DEVICE WHOSE      *DEVUPDT
004640*                UPLINK HAD NOT ARRIVED YET COULD STILL SHOW      *DEVUPDT
004650*                HAS-PARENT ON THE REPORT.  MOVED THE SET INTO    *DEVUPDT
004660*                420 ITSELF, TICKET NETB-141                      *DEVUPDT
004700******************************************************************DEVUPDT 
004800 ENVIRONMENT DIVISION.                                            DEVUPDT 
004900 CONFIGURATION SECTION.                                           DEVUPDT 
005000 SOURCE-COMPUTER. IBM-390.                                        DEVUPDT 
005100 OBJECT-COMPUTER. IBM-390.                                        DEVUPDT 
005200 SPECIAL-NAMES.                                                   DEVUPDT 
005300     C01 IS TOP-OF-FORM.                                          DEVUPDT 
005400 INPUT-OUTPUT SECTION.                                            DEVUPDT 
005500 FILE-CONTROL.                                                    DEVUPDT 
005600     SELECT DEVEDIT-OUT                                           DEVUPDT 
005700     ASSIGN TO UT-S-DEVEDIT-OUT                                   DEVUPDT 
005800       ACCESS MODE IS SEQUENTIAL                                  DEVUPDT 
005900       FILE STATUS IS IFCODE.                                     DEVUPDT 
006000                                                                  DEVUPDT 
006100     SELECT DEVREG-OUT                                            DEVUPDT 
006200     ASSIGN TO UT-S-DEVREG-OUT                                    DEVUPDT 
006300       ACCESS MODE IS SEQUENTIAL                                  DEVUPDT 
006400       FILE STATUS IS OFCODE.                                     DEVUPDT 
006500                                                                  DEVUPDT 
006600     SELECT DEVREJ-OUT                                            DEVUPDT 
006700     ASSIGN TO UT-S-DEVREJ-OUT                                    DEVUPDT 
006800       ACCESS MODE IS SEQUENTIAL                                  DEVUPDT 
006900       FILE STATUS IS RFCODE.                                     DEVUPDT 
007000                                                                  DEVUPDT 
007100 DATA DIVISION.                                                   DEVUPDT 
007200 FILE SECTION.                                                    DEVUPDT 
007300****** GOOD DEVICES FROM DEVEDIT -- ONE RECORD PER DEVICE         DEVUPDT 
007400 FD  DEVEDIT-OUT                                                  DEVUPDT 
007500     RECORDING MODE IS F                                          DEVUPDT 
007600     LABEL RECORDS ARE STANDARD                                   DEVUPDT 
007700     RECORD CONTAINS 80 CHARACTERS                                DEVUPDT 
007800     BLOCK CONTAINS 0 RECORDS                                     DEVUPDT 
007900     DATA RECORD IS DEVEDIT-OUT-REC.                              DEVUPDT 
008000 01  DEVEDIT-OUT-REC             PIC X(80).                       DEVUPDT 
008100                                                                  DEVUPDT 
008200****** THE FINAL REGISTRY -- ONE DETAIL RECORD PER ADMITTED       DEVUPDT 
008300****** DEVICE FOLLOWED BY ONE TRAILER RECORD CARRYING THE         DEVUPDT 
008400****** CONTROL TOTALS.  DEVLIST READS THIS FILE NEXT.             DEVUPDT 
008500 FD  DEVREG-OUT                                                   DEVUPDT 
008600     RECORDING MODE IS F                                          DEVUPDT 
008700     LABEL RECORDS ARE STANDARD                                   DEVUPDT 
008800     RECORD CONTAINS 90 CHARACTERS                                DEVUPDT 
008900     BLOCK CONTAINS 0 RECORDS                                     DEVUPDT 
009000     DATA RECORD IS DEVREG-OUT-REC.                               DEVUPDT 
009100 01  DEVREG-OUT-REC              PIC X(90).                       DEVUPDT 
009200                                                                  DEVUPDT 
009300 FD  DEVREJ-OUT                                                   DEVUPDT 
009400     RECORDING MODE IS F                                          DEVUPDT 
009500     LABEL RECORDS ARE STANDARD                                   DEVUPDT 
009600     RECORD CONTAINS 122 CHARACTERS                               DEVUPDT 
009700     BLOCK CONTAINS 0 RECORDS                                     DEVUPDT 
009800     DATA RECORD IS DEVREJ-OUT-REC.                               DEVUPDT 
009900 01  DEVREJ-OUT-REC.                                              DEVUPDT 
010000     05  REJ-REASON-CD           PIC X(02).                       DEVUPDT 
010100     05  REJ-MSG                 PIC X(40).                       DEVUPDT 
010200     05  REST-OF-REC             PIC X(80).                       DEVUPDT 
010300                                                                  DEVUPDT 
010400 WORKING-STORAGE SECTION.                                         DEVUPDT 
010500 01  FILE-STATUS-CODES.                                           DEVUPDT 
010600     05  IFCODE                  PIC X(2).                        DEVUPDT 
010700         88  CODE-READ               VALUE SPACES.                DEVUPDT 
010800         88  NO-MORE-DATA-STATUS     VALUE "10".                  DEVUPDT 
010900     05  OFCODE                  PIC X(2).                        DEVUPDT 
011000         88  CODE-WRITE              VALUE SPACES.                DEVUPDT 
011100     05  RFCODE                  PIC X(2).                        DEVUPDT 
011200         88  CODE-WRITE-REJ           VALUE SPACES.               DEVUPDT 
011300                                                                  DEVUPDT 
011400 COPY DEVMSTR.                                                    DEVUPDT 
011500 COPY NETNODE.                                                    DEVUPDT 
011600                                                                  DEVUPDT 
011700 01  WS-DEVREG-DETAIL-REC.                                        DEVUPDT 
011800     05  RD-MAC-ADDRESS          PIC X(17).                       DEVUPDT 
011900     05  RD-TYPE                 PIC X(12).                       DEVUPDT 
012000     05  RD-UPLINK-MAC-ADDR      PIC X(17).                       DEVUPDT 
012100     05  RD-HAS-PARENT           PIC X(01).                       DEVUPDT 
012200     05  RD-CHILD-COUNT          PIC 9(3).                        DEVUPDT 
012300     05  FILLER                  PIC X(40).                       DEVUPDT 
012400                                                                  DEVUPDT 
012500 01  WS-DEVREG-TRAILER-REC.                                       DEVUPDT 
012600     05  FILLER                  PIC X(01) VALUE "T".             DEVUPDT 
012700     05  TR-RECORDS-READ         PIC 9(9).                        DEVUPDT 
012800     05  TR-RECORDS-ADMITTED     PIC 9(9).                        DEVUPDT 
012900     05  TR-RECORDS-REJECTED     PIC 9(9).                        DEVUPDT 
013000     05  TR-ROOT-COUNT           PIC 9(9).                        DEVUPDT 
013100     05  TR-CYCLE-REJECT-COUNT   PIC 9(9).                        DEVUPDT 
013200     05  FILLER                  PIC X(44).                       DEVUPDT 
013300                                                                  DEVUPDT 
013400 01  DEVCYCL-CALL-REC.                                            DEVUPDT 
013500     05  DC-NEW-MAC              PIC X(17).                       DEVUPDT 
013600     05  DC-NEW-UPLINK-MAC       PIC X(17).                       DEVUPDT 
013700                                                                  DEVUPDT 
013800 01  DEVCYCL-RETURN-CD          PIC 9(4) COMP.                    DEVUPDT 
013900                                                                  DEVUPDT 
014000 01  COUNTERS-AND-ACCUMULATORS.                                   DEVUPDT 
014100     05  RECORDS-READ            PIC S9(9) COMP.                  DEVUPDT 
014200     05  RECORDS-ADMITTED        PIC S9(9) COMP.                  DEVUPDT 
014300     05  RECORDS-REJECTED        PIC S9(7) COMP.                  DEVUPDT 
014400     05  ROOT-COUNT              PIC S9(7) COMP.                  DEVUPDT 
014500     05  CYCLE-REJECT-COUNT      PIC S9(7) COMP.                  DEVUPDT 
014550     05  WS-NEW-NODE-IDX         PIC 9(3) COMP.                   DEVUPDT 
014600                                                                  DEVUPDT 
014700 01  COUNTERS-ALT REDEFINES COUNTERS-AND-ACCUMULATORS.            DEVUPDT 
014800     05  FILLER                  PIC X(37).                       DEVUPDT 
014900                                                                  DEVUPDT 
015000 01  MISC-WS-FLDS.                                                DEVUPDT 
015100     05  WS-DATE-8               PIC 9(8).                        DEVUPDT 
015200     05  FILLER                  PIC X(12).                       DEVUPDT 
015300                                                                  DEVUPDT 
015400 01  MISC-WS-FLDS-ALT REDEFINES MISC-WS-FLDS.                     DEVUPDT 
015500     05  WS-DATE-8-R.                                             DEVUPDT 
015600         10  WS-DATE-CC          PIC 99.                          DEVUPDT 
015700         10  WS-DATE-YY          PIC 99.                          DEVUPDT 
015800         10  WS-DATE-MM          PIC 99.                          DEVUPDT 
015900         10  WS-DATE-DD          PIC 99.                          DEVUPDT 
016000     05  FILLER                  PIC X(12).                       DEVUPDT 
016100                                                                  DEVUPDT 
016200 01  FLAGS-AND-SWITCHES.                                          DEVUPDT 
016300     05  MORE-DATA-SW            PIC X(01) VALUE "Y".             DEVUPDT 
016400         88  NO-MORE-DATA             VALUE "N".                  DEVUPDT 
016500     05  REJECT-FOUND-SW         PIC X(01) VALUE "N".             DEVUPDT 
016600         88  REJECT-FOUND             VALUE "Y".                  DEVUPDT 
016700         88  NOT-REJECTED              VALUE "N".                 DEVUPDT 
016800     05  REJECT-REASON-CD        PIC X(02).                       DEVUPDT 
016900     05  REJECT-MSG              PIC X(40).                       DEVUPDT 
017000     05  FILLER                  PIC X(17).                       DEVUPDT 
017100                                                                  DEVUPDT 
017200 01  FLAGS-AND-SWITCHES-ALT REDEFINES FLAGS-AND-SWITCHES.         DEVUPDT 
017300     05  FILLER                  PIC X(61).                       DEVUPDT 
017400                                                                  DEVUPDT 
017500 01  WS-DEBUG-FIELDS.                                             DEVUPDT 
017600     05  PARA-NAME               PIC X(20).                       DEVUPDT 
017700     05  FILLER                  PIC X(10).                       DEVUPDT 
017800                                                                  DEVUPDT 
017900 PROCEDURE DIVISION.                                              DEVUPDT 
018000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      DEVUPDT 
018100     PERFORM 100-MAINLINE THRU 100-EXIT                           DEVUPDT 
018200             UNTIL NO-MORE-DATA.                                  DEVUPDT 
018300     PERFORM 999-CLEANUP THRU 999-EXIT.                           DEVUPDT 
018400     MOVE ZERO TO RETURN-CODE.                                    DEVUPDT 
018500     GOBACK.                                                      DEVUPDT 
018600                                                                  DEVUPDT 
018700 000-HOUSEKEEPING.                                                DEVUPDT 
018800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        DEVUPDT 
018900     DISPLAY "******** BEGIN JOB DEVUPDT ********".               DEVUPDT 
019000     ACCEPT WS-DATE-8 FROM DATE YYYYMMDD.                         DEVUPDT 
019100     INITIALIZE COUNTERS-AND-ACCUMULATORS,                        DEVUPDT 
019200                DEVICE-REGISTRY-TABLE,                            DEVUPDT 
019300                NETWORK-NODE-TABLE.                               DEVUPDT 
019400     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        DEVUPDT 
019500     PERFORM 900-READ-DEVEDIT-OUT THRU 900-EXIT.                  DEVUPDT 
019600 000-EXIT.                                                        DEVUPDT 
019700     EXIT.                                                        DEVUPDT 
019800                                                                  DEVUPDT 
019900 100-MAINLINE.                                                    DEVUPDT 
020000     MOVE "100-MAINLINE" TO PARA-NAME.                            DEVUPDT 
020100     MOVE "N" TO REJECT-FOUND-SW.                                 DEVUPDT 
020200     MOVE SPACES TO REJECT-REASON-CD, REJECT-MSG.                 DEVUPDT 
020300                                                                  DEVUPDT 
020400     PERFORM 300-CHECK-DUPLICATE-KEY THRU 300-EXIT.               DEVUPDT 
020500                                                                  DEVUPDT 
020600     IF NOT REJECT-FOUND                                          DEVUPDT 
020700         PERFORM 400-LINK-NODE-RTN THRU 400-EXIT.                 DEVUPDT 
020800                                                                  DEVUPDT 
020900     IF REJECT-FOUND                                              DEVUPDT 
021000         PERFORM 700-WRITE-DEVREJ-OUT THRU 700-EXIT               DEVUPDT 
021100     ELSE                                                         DEVUPDT 
021200         ADD +1 TO RECORDS-ADMITTED.                              DEVUPDT 
021300                                                                  DEVUPDT 
021400     PERFORM 900-READ-DEVEDIT-OUT THRU 900-EXIT.                  DEVUPDT 
021500 100-EXIT.                                                        DEVUPDT 
021600     EXIT.                                                        DEVUPDT 
021700                                                                  DEVUPDT 
021800*    RULE 5 -- NO TWO DEVICES MAY SHARE A MAC ADDRESS.            DEVUPDT 
021900 300-CHECK-DUPLICATE-KEY.                                         DEVUPDT 
022000     MOVE "300-CHECK-DUPLICATE-KEY" TO PARA-NAME.                 DEVUPDT 
022100     SET DEVR-IDX TO 1.                                           DEVUPDT 
022200     SEARCH DEVICE-REGISTRY-ENTRY                                 DEVUPDT 
022300         AT END                                                   DEVUPDT 
022400             NEXT SENTENCE                                        DEVUPDT 
022500         WHEN DRE-MAC-ADDRESS (DEVR-IDX) = DEV-MAC-ADDRESS        DEVUPDT 
022600             MOVE "05" TO REJECT-REASON-CD                        DEVUPDT 
022700             MOVE "*** DUPLICATE MAC ADDRESS" TO REJECT-MSG       DEVUPDT 
022800             MOVE "Y" TO REJECT-FOUND-SW.                         DEVUPDT 
022900                                                                  DEVUPDT 
023000     IF NOT REJECT-FOUND                                          DEVUPDT 
023100         PERFORM 350-INSERT-REGISTRY-ENTRY THRU 350-EXIT.         DEVUPDT 
023200 300-EXIT.                                                        DEVUPDT 
023300     EXIT.                                                        DEVUPDT 
023400                                                                  DEVUPDT 
023500*    THE OLD Y2K REVIEW OF THIS PARAGRAPH CONFIRMED DRE-ADMIT-DATEDEVUPDT 
023600*    CARRIES A FULL 4-DIGIT CENTURY+YEAR (DRE-ADMIT-CC/YY) SO IT  DEVUPDT 
023700*    NEEDS NO WINDOWING LOGIC.                                    DEVUPDT 
023800 350-INSERT-REGISTRY-ENTRY.                                       DEVUPDT 
023900     MOVE "350-INSERT-REGISTRY-ENTRY" TO PARA-NAME.               DEVUPDT 
024000     ADD +1 TO DEVR-ENTRY-COUNT.                                  DEVUPDT 
024100     SET DEVR-IDX TO DEVR-ENTRY-COUNT.                            DEVUPDT 
024200     MOVE DEV-MAC-ADDRESS TO DRE-MAC-ADDRESS (DEVR-IDX).          DEVUPDT 
024300     MOVE DEV-TYPE TO DRE-TYPE (DEVR-IDX).                        DEVUPDT 
024400     MOVE DEV-UPLINK-MAC-ADDR TO DRE-UPLINK-MAC-ADDR (DEVR-IDX).  DEVUPDT 
024500     MOVE "A" TO DRE-ADMIT-STATUS (DEVR-IDX).                     DEVUPDT 
024600     MOVE SPACES TO DRE-REJECT-REASON-CD (DEVR-IDX).              DEVUPDT 
024700     MOVE WS-DATE-8 TO DRE-ADMIT-DATE (DEVR-IDX).                 DEVUPDT 
024800 350-EXIT.                                                        DEVUPDT 
024900     EXIT.                                                        DEVUPDT 
025000                                                                  DEVUPDT 
025100*    RULE 6 -- LINKING TO THIS UPLINK MUST NOT CLOSE A LOOP.      DEVUPDT 
025200 400-LINK-NODE-RTN.                                               DEVUPDT 
025300     MOVE "400-LINK-NODE-RTN" TO PARA-NAME.                       DEVUPDT 
025400     IF REJECT-FOUND                                              DEVUPDT 
025500         GO TO 400-EXIT.                                          DEVUPDT 
025600                                                                  DEVUPDT 
025700     ADD +1 TO NNT-ENTRY-COUNT.                                   DEVUPDT 
025710     MOVE NNT-ENTRY-COUNT TO WS-NEW-NODE-IDX.                     DEVUPDT 
025800     SET NNT-IDX TO NNT-ENTRY-COUNT.                              DEVUPDT 
025900     MOVE DEV-MAC-ADDRESS TO NODE-MAC-ADDRESS (NNT-IDX).          DEVUPDT 
026000     MOVE DEV-UPLINK-MAC-ADDR TO NODE-UPLINK-MAC-ADDR (NNT-IDX).  DEVUPDT 
026100     MOVE ZERO TO NODE-CHILD-COUNT (NNT-IDX).                     DEVUPDT 
026200                                                                  DEVUPDT 
026300     IF DEV-UPLINK-MAC-ADDR = SPACES                              DEVUPDT 
026400         SET NODE-IS-ROOT (NNT-IDX) TO TRUE                       DEVUPDT 
026500         ADD +1 TO ROOT-COUNT                                     DEVUPDT 
026600         GO TO 400-EXIT.                                          DEVUPDT 
026700                                                                  DEVUPDT 
026800     MOVE DEV-MAC-ADDRESS TO DC-NEW-MAC.                          DEVUPDT 
026900     MOVE DEV-UPLINK-MAC-ADDR TO DC-NEW-UPLINK-MAC.               DEVUPDT 
027000     CALL 'DEVCYCL' USING NETWORK-NODE-TABLE, DEVCYCL-CALL-REC,   DEVUPDT 
027100          DEVCYCL-RETURN-CD.                                      DEVUPDT 
027200                                                                  DEVUPDT 
027300     IF DEVCYCL-RETURN-CD NOT = ZERO                              DEVUPDT 
027400         MOVE "06" TO REJECT-REASON-CD                            DEVUPDT 
027500         MOVE "*** LINK WOULD CREATE A CYCLE" TO REJECT-MSG       DEVUPDT 
027600         MOVE "Y" TO REJECT-FOUND-SW                              DEVUPDT 
027700         PERFORM 450-UNDO-REGISTRY-INSERT THRU 450-EXIT           DEVUPDT 
027800         GO TO 400-EXIT.                                          DEVUPDT 
027900                                                                  DEVUPDT 
028000*    NODE-IS-LINKED IS SET INSIDE 420 ITSELF, AND ONLY WHEN THE   DEVUPDT 
028010*    PARENT MAC IS ACTUALLY FOUND ON NETWORK-NODE-TABLE -- A      DEVUPDT 
028020*    NO-CYCLE RETURN FROM DEVCYCL DOES NOT BY ITSELF MEAN THE     DEVUPDT 
028030*    PARENT EXISTS YET (SEE TICKET NETB-141).                     DEVUPDT 
028100     PERFORM 420-ADD-CHILD-TO-PARENT THRU 420-EXIT.               DEVUPDT 
028200 400-EXIT.                                                        DEVUPDT 
028300     EXIT.                                                        DEVUPDT 
028400                                                                  DEVUPDT 
028500 420-ADD-CHILD-TO-PARENT.                                         DEVUPDT 
028600     MOVE "420-ADD-CHILD-TO-PARENT" TO PARA-NAME.                 DEVUPDT 
028700     SET NNT-IDX TO 1.                                            DEVUPDT 
028800     SEARCH NETWORK-NODE-ENTRY                                    DEVUPDT 
028900         AT END                                                   DEVUPDT 
029000             NEXT SENTENCE                                        DEVUPDT 
029100         WHEN NODE-MAC-ADDRESS (NNT-IDX) = DEV-UPLINK-MAC-ADDR    DEVUPDT 
029200             ADD +1 TO NODE-CHILD-COUNT (NNT-IDX)                 DEVUPDT 
029300             MOVE DEV-MAC-ADDRESS TO                              DEVUPDT 
029400                 NODE-CHILD-MAC-LIST                              DEVUPDT 
029500                     (NNT-IDX, NODE-CHILD-COUNT (NNT-IDX))        DEVUPDT 
029510             SET NODE-IS-LINKED (WS-NEW-NODE-IDX) TO TRUE.        DEVUPDT 
029600 420-EXIT.                                                        DEVUPDT 
029700     EXIT.                                                        DEVUPDT 
029800                                                                  DEVUPDT 
029900*    ROLLS BACK THE WHOLE ADMISSION -- NOT JUST THE LINK -- SO A  DEVUPDT 
030000*    CYCLE-REJECTED DEVICE NEVER APPEARS IN THE REGISTRY EITHER.  DEVUPDT 
030100 450-UNDO-REGISTRY-INSERT.                                        DEVUPDT 
030200     MOVE "450-UNDO-REGISTRY-INSERT" TO PARA-NAME.                DEVUPDT 
030300     SUBTRACT 1 FROM DEVR-ENTRY-COUNT.                            DEVUPDT 
030400     SUBTRACT 1 FROM NNT-ENTRY-COUNT.                             DEVUPDT 
030500     ADD +1 TO CYCLE-REJECT-COUNT.                                DEVUPDT 
030600 450-EXIT.                                                        DEVUPDT 
030700     EXIT.                                                        DEVUPDT 
030800                                                                  DEVUPDT 
030900 700-WRITE-DEVREJ-OUT.                                            DEVUPDT 
031000     MOVE REJECT-REASON-CD TO REJ-REASON-CD.                      DEVUPDT 
031100     MOVE REJECT-MSG TO REJ-MSG.                                  DEVUPDT 
031200     MOVE DEVICE-REC TO REST-OF-REC.                              DEVUPDT 
031300     WRITE DEVREJ-OUT-REC.                                        DEVUPDT 
031400     ADD +1 TO RECORDS-REJECTED.                                  DEVUPDT 
031500 700-EXIT.                                                        DEVUPDT 
031600     EXIT.                                                        DEVUPDT 
031700                                                                  DEVUPDT 
031800 800-OPEN-FILES.                                                  DEVUPDT 
031900     MOVE "800-OPEN-FILES" TO PARA-NAME.                          DEVUPDT 
032000     OPEN INPUT DEVEDIT-OUT.                                      DEVUPDT 
032100     OPEN OUTPUT DEVREG-OUT, DEVREJ-OUT.                          DEVUPDT 
032200 800-EXIT.                                                        DEVUPDT 
032300     EXIT.                                                        DEVUPDT 
032400                                                                  DEVUPDT 
032500 850-CLOSE-FILES.                                                 DEVUPDT 
032600     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         DEVUPDT 
032700     CLOSE DEVEDIT-OUT, DEVREG-OUT, DEVREJ-OUT.                   DEVUPDT 
032800 850-EXIT.                                                        DEVUPDT 
032900     EXIT.                                                        DEVUPDT 
033000                                                                  DEVUPDT 
033100 900-READ-DEVEDIT-OUT.                                            DEVUPDT 
033200     READ DEVEDIT-OUT INTO DEVICE-REC                             DEVUPDT 
033300         AT END MOVE "N" TO MORE-DATA-SW                          DEVUPDT 
033400         GO TO 900-EXIT                                           DEVUPDT 
033500     END-READ.                                                    DEVUPDT 
033600     ADD +1 TO RECORDS-READ.                                      DEVUPDT 
033700 900-EXIT.                                                        DEVUPDT 
033800     EXIT.                                                        DEVUPDT 
033900                                                                  DEVUPDT 
034000 950-WRITE-DEVREG-DETAIL.                                         DEVUPDT 
034100     MOVE DRE-MAC-ADDRESS (DEVR-IDX) TO RD-MAC-ADDRESS.           DEVUPDT 
034200     MOVE DRE-TYPE (DEVR-IDX) TO RD-TYPE.                         DEVUPDT 
034300     MOVE DRE-UPLINK-MAC-ADDR (DEVR-IDX) TO RD-UPLINK-MAC-ADDR.   DEVUPDT 
034400     SET NNT-IDX TO DEVR-IDX.                                     DEVUPDT 
034500     IF NODE-IS-LINKED (NNT-IDX)                                  DEVUPDT 
034600         MOVE "Y" TO RD-HAS-PARENT                                DEVUPDT 
034700     ELSE                                                         DEVUPDT 
034800         MOVE "N" TO RD-HAS-PARENT.                               DEVUPDT 
034900     MOVE NODE-CHILD-COUNT (NNT-IDX) TO RD-CHILD-COUNT.           DEVUPDT 
035000     WRITE DEVREG-OUT-REC FROM WS-DEVREG-DETAIL-REC.              DEVUPDT 
035100 950-EXIT.                                                        DEVUPDT 
035200     EXIT.                                                        DEVUPDT 
035300                                                                  DEVUPDT 
035400 960-WRITE-DEVREG-TRAILER.                                        DEVUPDT 
035500     MOVE RECORDS-READ TO TR-RECORDS-READ.                        DEVUPDT 
035600     MOVE RECORDS-ADMITTED TO TR-RECORDS-ADMITTED.                DEVUPDT 
035700     MOVE RECORDS-REJECTED TO TR-RECORDS-REJECTED.                DEVUPDT 
035800     MOVE ROOT-COUNT TO TR-ROOT-COUNT.                            DEVUPDT 
035900     MOVE CYCLE-REJECT-COUNT TO TR-CYCLE-REJECT-COUNT.            DEVUPDT 
036000     WRITE DEVREG-OUT-REC FROM WS-DEVREG-TRAILER-REC.             DEVUPDT 
036100 960-EXIT.                                                        DEVUPDT 
036200     EXIT.                                                        DEVUPDT 
036300                                                                  DEVUPDT 
036400 999-CLEANUP.                                                     DEVUPDT 
036500     MOVE "999-CLEANUP" TO PARA-NAME.                             DEVUPDT 
036600     PERFORM 950-WRITE-DEVREG-DETAIL THRU 950-EXIT                DEVUPDT 
036700            VARYING DEVR-IDX FROM 1 BY 1 UNTIL                    DEVUPDT 
036800            DEVR-IDX > DEVR-ENTRY-COUNT.                          DEVUPDT 
036900     PERFORM 960-WRITE-DEVREG-TRAILER THRU 960-EXIT.              DEVUPDT 
037000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       DEVUPDT 
037100     DISPLAY "** DEVICE RECORDS READ **".                         DEVUPDT 
037200     DISPLAY RECORDS-READ.                                        DEVUPDT 
037300     DISPLAY "** DEVICES ADMITTED TO REGISTRY **".                DEVUPDT 
037400     DISPLAY RECORDS-ADMITTED.                                    DEVUPDT 
037500     DISPLAY "** DEVICES REJECTED (DUP OR CYCLE) **".             DEVUPDT 
037600     DISPLAY RECORDS-REJECTED.                                    DEVUPDT 
037700     DISPLAY "** ROOT DEVICES (NO UPLINK) **".                    DEVUPDT 
037800     DISPLAY ROOT-COUNT.                                          DEVUPDT 
037900     DISPLAY "** REJECTED FOR CYCLE **".                          DEVUPDT 
038000     DISPLAY CYCLE-REJECT-COUNT.                                  DEVUPDT 
038100     DISPLAY "******** NORMAL END OF JOB DEVUPDT ********".       DEVUPDT 
038200 999-EXIT.                                                        DEVUPDT 
038300     EXIT.                                                        DEVUPDT 
