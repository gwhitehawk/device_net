000100 IDENTIFICATION DIVISION.                                         DEVCYCL 
000200******************************************************************DEVCYCL 
000300 PROGRAM-ID.  DEVCYCL.                                            DEVCYCL 
000400 AUTHOR. R. S. KOWALSKI.                                          DEVCYCL 
000500 INSTALLATION. NETWORK OPERATIONS DATA CENTER.                    DEVCYCL 
000600 DATE-WRITTEN. 07/18/16.                                          DEVCYCL 
000700 DATE-COMPILED. 07/18/16.                                         DEVCYCL 
000800 SECURITY. NON-CONFIDENTIAL.                                      DEVCYCL 
000900                                                                  DEVCYCL 
001000******************************************************************DEVCYCL 
001100*REMARKS.                                                         DEVCYCL 
001200*                                                                 DEVCYCL 
001300*          CALLED BY DEVUPDT 400-LINK-NODE-RTN JUST BEFORE A NEW  DEVCYCL 
001400*          UPLINK POINTER IS MADE PERMANENT.  WALKS BACK UP THE   DEVCYCL 
001500*          ANCESTOR CHAIN FROM THE PROPOSED UPLINK, FOLLOWING     DEVCYCL 
001600*          NODE-UPLINK-MAC-ADDR ONE HOP AT A TIME, LOOKING FOR    DEVCYCL 
001700*          THE NEW DEVICE'S OWN MAC ADDRESS.  IF FOUND, LINKING   DEVCYCL 
001800*          THE NEW DEVICE WOULD CLOSE A LOOP IN THE HIERARCHY AND DEVCYCL 
001900*          RETURN-CD COMES BACK 1 SO THE CALLER CAN ROLL THE WHOLEDEVCYCL 
002000*          ADMISSION BACK OUT.                                    DEVCYCL 
002100*                                                                 DEVCYCL 
002200*          THE HIERARCHY TABLE IS PASSED BY REFERENCE -- DEVCYCL  DEVCYCL 
002300*          NEVER CHANGES IT, ONLY WALKS IT.                       DEVCYCL 
002400******************************************************************DEVCYCL 
002500******************************************************************DEVCYCL 
002600* CHANGE LOG                                                     *DEVCYCL 
002700******************************************************************DEVCYCL 
002800* 07/18/16  RSK  ORIGINAL PROGRAM -- REPLACES THE OLD NODELNK     DEVCYCL 
002900*                DB2 STORED PROC, WHICH HAD NO COUNTERPART ONCE  *DEVCYCL 
003000*                THE HIERARCHY MOVED OFF DB2 AND INTO A TABLE    *DEVCYCL 
003100* 03/02/19  RSK  ADDED WS-HOP-COUNT SAFETY LIMIT FOR TICKET      *DEVCYCL 
003200*                NETB-101 (RUNAWAY LOOP ON A BAD FEED FILE)      *DEVCYCL 
003300* 01/06/99  LMH  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   *DEVCYCL 
003400*                NO CHANGE REQUIRED                               DEVCYCL 
003500******************************************************************DEVCYCL 
003600                                                                  DEVCYCL 
003700 ENVIRONMENT DIVISION.                                            DEVCYCL 
003800 CONFIGURATION SECTION.                                           DEVCYCL 
003900 SOURCE-COMPUTER. IBM-390.                                        DEVCYCL 
004000 OBJECT-COMPUTER. IBM-390.                                        DEVCYCL 
004100 SPECIAL-NAMES.                                                   DEVCYCL 
004200     C01 IS TOP-OF-FORM.                                          DEVCYCL 
004300 INPUT-OUTPUT SECTION.                                            DEVCYCL 
004400                                                                  DEVCYCL 
004500 DATA DIVISION.                                                   DEVCYCL 
004600 FILE SECTION.                                                    DEVCYCL 
004700                                                                  DEVCYCL 
004800 WORKING-STORAGE SECTION.                                         DEVCYCL 
004900 01  MISC-FIELDS.                                                 DEVCYCL 
005000     05  WS-WALK-MAC             PIC X(17).                       DEVCYCL 
005100     05  WS-HOP-COUNT            PIC 9(3) COMP.                   DEVCYCL 
005200     05  WS-CALL-COUNT           PIC 9(5) COMP.                   DEVCYCL 
005300     05  FILLER                  PIC X(10).                       DEVCYCL 
005400                                                                  DEVCYCL 
005500 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.                       DEVCYCL 
005600     05  WS-WALK-MAC-OCTETS.                                      DEVCYCL 
005700         10  WS-WALK-OCTET       PIC X OCCURS 17 TIMES.           DEVCYCL 
005800     05  FILLER                  PIC X(15).                       DEVCYCL 
005900                                                                  DEVCYCL 
006000 01  WS-SWITCHES.                                                 DEVCYCL 
006100     05  WS-CYCLE-SW             PIC X(1).                        DEVCYCL 
006200         88  CYCLE-FOUND             VALUE 'Y'.                   DEVCYCL 
006300         88  NO-CYCLE-FOUND          VALUE 'N'.                   DEVCYCL 
006400     05  FILLER                  PIC X(19).                       DEVCYCL 
006500                                                                  DEVCYCL 
006600 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES.                       DEVCYCL 
006700     05  WS-CYCLE-SW-X           PIC X(01).                       DEVCYCL 
006800     05  FILLER                  PIC X(19).                       DEVCYCL 
006900                                                                  DEVCYCL 
007000 01  WS-HOP-COUNT-DUMP REDEFINES MISC-FIELDS-ALT.                 DEVCYCL 
007100     05  FILLER                  PIC X(17).                       DEVCYCL 
007200     05  WS-HOP-COUNT-X          PIC X(02).                       DEVCYCL 
007300     05  FILLER                  PIC X(13).                       DEVCYCL 
007400                                                                  DEVCYCL 
007500 LINKAGE SECTION.                                                 DEVCYCL 
007600 COPY NETNODE.                                                    DEVCYCL 
007700                                                                  DEVCYCL 
007800 01  DEVCYCL-REC.                                                 DEVCYCL 
007900     05  DC-NEW-MAC              PIC X(17).                       DEVCYCL 
008000     05  DC-NEW-UPLINK-MAC       PIC X(17).                       DEVCYCL 
008100                                                                  DEVCYCL 
008200 01  RETURN-CD                  PIC 9(4) COMP.                    DEVCYCL 
008300                                                                  DEVCYCL 
008400 PROCEDURE DIVISION USING NETWORK-NODE-TABLE, DEVCYCL-REC,        DEVCYCL 
008500         RETURN-CD.                                               DEVCYCL 
008600     ADD 1 TO WS-CALL-COUNT.                                      DEVCYCL 
008700     MOVE ZERO TO RETURN-CD.                                      DEVCYCL 
008800     MOVE 'N' TO WS-CYCLE-SW.                                     DEVCYCL 
008900     MOVE ZERO TO WS-HOP-COUNT.                                   DEVCYCL 
009000     MOVE DC-NEW-UPLINK-MAC TO WS-WALK-MAC.                       DEVCYCL 
009100                                                                  DEVCYCL 
009200     PERFORM 100-WALK-ANCESTORS THRU 100-EXIT                     DEVCYCL 
009300         UNTIL WS-WALK-MAC = SPACES                               DEVCYCL 
009400            OR CYCLE-FOUND                                        DEVCYCL 
009500            OR WS-HOP-COUNT > NNT-ENTRY-COUNT.                    DEVCYCL 
009600                                                                  DEVCYCL 
009700     IF CYCLE-FOUND                                               DEVCYCL 
009800         MOVE 1 TO RETURN-CD.                                     DEVCYCL 
009900                                                                  DEVCYCL 
010000     GOBACK.                                                      DEVCYCL 
010100                                                                  DEVCYCL 
010200                                                                  DEVCYCL 
010300 100-WALK-ANCESTORS.                                              DEVCYCL 
010400     ADD 1 TO WS-HOP-COUNT.                                       DEVCYCL 
010500     IF WS-WALK-MAC = DC-NEW-MAC                                  DEVCYCL 
010600         SET CYCLE-FOUND TO TRUE                                  DEVCYCL 
010700         GO TO 100-EXIT.                                          DEVCYCL 
010800                                                                  DEVCYCL 
010900     SET NNT-IDX TO 1.                                            DEVCYCL 
011000     SEARCH NETWORK-NODE-ENTRY                                    DEVCYCL 
011100         AT END                                                   DEVCYCL 
011200             MOVE SPACES TO WS-WALK-MAC                           DEVCYCL 
011300         WHEN NODE-MAC-ADDRESS (NNT-IDX) = WS-WALK-MAC            DEVCYCL 
011400             MOVE NODE-UPLINK-MAC-ADDR (NNT-IDX) TO WS-WALK-MAC.  DEVCYCL 
011500 100-EXIT.                                                        DEVCYCL 
011600     EXIT.                                                        DEVCYCL 
