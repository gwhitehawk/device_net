000100 IDENTIFICATION DIVISION.                                         MACLEN  
000200******************************************************************MACLEN  
000300 PROGRAM-ID.  MACLEN.                                             MACLEN  
000400 AUTHOR. R. S. KOWALSKI.                                          MACLEN  
000500 INSTALLATION. NETWORK OPERATIONS DATA CENTER.                    MACLEN  
000600 DATE-WRITTEN. 03/14/89.                                          MACLEN  
000700 DATE-COMPILED. 03/14/89.                                         MACLEN  
000800 SECURITY. NON-CONFIDENTIAL.                                      MACLEN  
000900                                                                  MACLEN  
001000******************************************************************MACLEN  
001100*REMARKS.                                                         MACLEN  
001200*                                                                 MACLEN  
001300*          RETURNS THE NUMBER OF NON-BLANK CHARACTERS IN A FIELD, MACLEN  
001400*          I.E. THE LENGTH OF THE FIELD IGNORING TRAILING SPACES. MACLEN  
001500*          CALLED BY DEVEDIT TO TEST THE MAC-ADDRESS AND          MACLEN  
001600*          DEVICE-TYPE FIELDS FOR THE "REQUIRED" EDITS.           MACLEN  
001700*                                                                 MACLEN  
001800*          THE CALLING PROGRAM MUST ZERO RETURN-LTH BEFORE EACH   MACLEN  
001900*          CALL -- THIS PROGRAM ADDS TO IT, IT DOES NOT MOVE.     MACLEN  
002000******************************************************************MACLEN  
002100******************************************************************MACLEN  
002200* CHANGE LOG                                                     *MACLEN  
002300******************************************************************MACLEN  
002400* 03/14/89  RSK  ORIGINAL PROGRAM -- LIFTED FROM THE OLD SPANLEN  MACLEN  
002500*                UTILITY IN THE OLD BATCH-EDIT LIBRARY            MACLEN  
002600* 11/02/91  TGD  WIDENED TEXT1 TO 20 CHARS FOR THE NEW DEVICE    *MACLEN  
002700*                REGISTRY FEED (WAS 255 FOR TICKET NOTES)         MACLEN  
002800* 01/06/99  LMH  Y2K REVIEW OF THIS PROGRAM -- NO DATE FIELDS,   *MACLEN  
002900*                NO CHANGE REQUIRED                              *MACLEN  
002910* 08/22/16  RSK  ADOPTED AS THE REQUIRED-FIELD LENGTH CHECK FOR   MACLEN  
002920*                THE NEW DEVICE-REGISTRY ADMISSION EDITS, CALLED  MACLEN  
002930*                BY DEVEDIT 310/320, TICKET NETB-101              MACLEN  
003000******************************************************************MACLEN  
003100                                                                  MACLEN  
003200 ENVIRONMENT DIVISION.                                            MACLEN  
003300 CONFIGURATION SECTION.                                           MACLEN  
003400 SOURCE-COMPUTER. IBM-390.                                        MACLEN  
003500 OBJECT-COMPUTER. IBM-390.                                        MACLEN  
003600 SPECIAL-NAMES.                                                   MACLEN  
003700     C01 IS TOP-OF-FORM.                                          MACLEN  
003800 INPUT-OUTPUT SECTION.                                            MACLEN  
003900                                                                  MACLEN  
004000 DATA DIVISION.                                                   MACLEN  
004100 FILE SECTION.                                                    MACLEN  
004200                                                                  MACLEN  
004300 WORKING-STORAGE SECTION.                                         MACLEN  
004400 01  MISC-FIELDS.                                                 MACLEN  
004500     05  L                   PIC S9(4) COMP.                      MACLEN  
004600     05  IX                  PIC S9(4) COMP.                      MACLEN  
004700     05  JX                  PIC S9(4) COMP.                      MACLEN  
004800     05  TEMP-TXT            PIC X(20).                           MACLEN  
004900     05  TEMP-TXT-OCTETS REDEFINES TEMP-TXT.                      MACLEN  
005000         10  TEMP-TXT-CHAR   PIC X OCCURS 20 TIMES.               MACLEN  
005100     05  FILLER              PIC X(04).                           MACLEN  
005200                                                                  MACLEN  
005300 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.                       MACLEN  
005400     05  L-DISPLAY           PIC S9(4).                           MACLEN  
005500     05  FILLER              PIC X(24).                           MACLEN  
005600                                                                  MACLEN  
005700*    -----------------------------------------------------------  MACLEN  
005800*    CALL COUNT KEPT FOR THE DUMP -- HELPS SUPPORT TELL HOW MANY  MACLEN  
005900*    TIMES THIS UTILITY WAS DRIVEN IN A GIVEN JOB STEP.           MACLEN  
006000*    -----------------------------------------------------------  MACLEN  
006100 01  WS-DEBUG-FIELDS.                                             MACLEN  
006200     05  WS-CALL-COUNT       PIC 9(5) COMP.                       MACLEN  
006300     05  FILLER              PIC X(15).                           MACLEN  
006400                                                                  MACLEN  
006500 01  WS-DEBUG-FIELDS-ALT REDEFINES WS-DEBUG-FIELDS.               MACLEN  
006600     05  WS-CALL-COUNT-X     PIC X(05).                           MACLEN  
006700     05  FILLER              PIC X(15).                           MACLEN  
006800                                                                  MACLEN  
006900 LINKAGE SECTION.                                                 MACLEN  
007000 01  TEXT1                   PIC X(20).                           MACLEN  
007100 01  TEXT1-OCTETS REDEFINES TEXT1.                                MACLEN  
007200     05  TEXT1-CHAR          PIC X OCCURS 20 TIMES.               MACLEN  
007300 01  RETURN-LTH              PIC S9(4).                           MACLEN  
007400                                                                  MACLEN  
007500 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.                      MACLEN  
007600     ADD 1 TO WS-CALL-COUNT.                                      MACLEN  
007700     MOVE 0 TO L.                                                 MACLEN  
007800     MOVE SPACES TO TEMP-TXT.                                     MACLEN  
007900     PERFORM 100-REVERSE-ONE-OCTET THRU 100-EXIT                  MACLEN  
008000         VARYING IX FROM 1 BY 1 UNTIL IX > 20.                    MACLEN  
008100     INSPECT TEMP-TXT                                             MACLEN  
008200               REPLACING ALL LOW-VALUES BY SPACES.                MACLEN  
008300     INSPECT TEMP-TXT                                             MACLEN  
008400                    TALLYING L FOR LEADING SPACES.                MACLEN  
008500     COMPUTE L  = LENGTH OF TEXT1 - L.                            MACLEN  
008600     ADD L TO RETURN-LTH.                                         MACLEN  
008700     GOBACK.                                                      MACLEN  
008800                                                                  MACLEN  
008900*    SWAPS TEXT1 END-FOR-END INTO TEMP-TXT, ONE OCTET AT A TIME   MACLEN  
009000*    -- REPLACES THE OLD REVERSE-STRING INTRINSIC, WHICH THIS     MACLEN  
009100*    SHOP'S 390 COMPILER DOES NOT CARRY.                          MACLEN  
009200 100-REVERSE-ONE-OCTET.                                           MACLEN  
009300     COMPUTE JX = 21 - IX.                                        MACLEN  
009400     MOVE TEXT1-CHAR (IX) TO TEMP-TXT-CHAR (JX).                  MACLEN  
009500 100-EXIT.                                                        MACLEN  
009600     EXIT.                                                        MACLEN  
