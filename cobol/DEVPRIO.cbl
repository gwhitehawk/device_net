000100 IDENTIFICATION DIVISION.                                         DEVPRIO 
000200******************************************************************DEVPRIO 
000300 PROGRAM-ID.  DEVPRIO.                                            DEVPRIO 
000400 AUTHOR. R. S. KOWALSKI.                                          DEVPRIO 
000500 INSTALLATION. NETWORK OPERATIONS DATA CENTER.                    DEVPRIO 
000600 DATE-WRITTEN. 07/18/16.                                          DEVPRIO 
000700 DATE-COMPILED. 07/18/16.                                         DEVPRIO 
000800 SECURITY. NON-CONFIDENTIAL.                                      DEVPRIO 
000900                                                                  DEVPRIO 
001000******************************************************************DEVPRIO 
001100*REMARKS.                                                         DEVPRIO 
001200*                                                                 DEVPRIO 
001300*          RETURNS THE SORT PRIORITY FOR ONE DEVICE-TYPE VALUE SO DEVPRIO 
001400*          DEVLIST CAN LIST ACCESS POINTS AHEAD OF SWITCHES AHEAD DEVPRIO 
001500*          OF GATEWAYS ON THE NIGHTLY REGISTRY REPORT.  THE INPUT DEVPRIO 
001600*          DEVICE-TYPE IS ASSUMED ALREADY EDITED (SEE DEVEDIT     DEVPRIO 
001700*          330-EDIT-DEVICE-TYPE-VALID) -- THIS ROUTINE DOES NOT   DEVPRIO 
001800*          RE-VALIDATE IT.                                        DEVPRIO 
001900******************************************************************DEVPRIO 
002000******************************************************************DEVPRIO 
002100* CHANGE LOG                                                     *DEVPRIO 
002200******************************************************************DEVPRIO 
002300* 07/18/16  RSK  ORIGINAL PROGRAM, MODELED ON THE OLD NETRANK     DEVPRIO 
002400*                ALARM-CLASS DISPATCH ROUTINE                     DEVPRIO 
002500* 03/02/19  RSK  ADDED THE GATEWAY BRANCH FOR TICKET NETB-098    *DEVPRIO 
002600* 01/06/99  LMH  Y2K REVIEW -- SEE NOTE BELOW, NO DATE FIELDS IN *DEVPRIO 
002700*                THIS PROGRAM SO NO CHANGE REQUIRED               DEVPRIO 
002800******************************************************************DEVPRIO 
002900                                                                  DEVPRIO 
003000 ENVIRONMENT DIVISION.                                            DEVPRIO 
003100 CONFIGURATION SECTION.                                           DEVPRIO 
003200 SOURCE-COMPUTER. IBM-390.                                        DEVPRIO 
003300 OBJECT-COMPUTER. IBM-390.                                        DEVPRIO 
003400 SPECIAL-NAMES.                                                   DEVPRIO 
003500     C01 IS TOP-OF-FORM.                                          DEVPRIO 
003600 INPUT-OUTPUT SECTION.                                            DEVPRIO 
003700                                                                  DEVPRIO 
003800 DATA DIVISION.                                                   DEVPRIO 
003900 FILE SECTION.                                                    DEVPRIO 
004000                                                                  DEVPRIO 
004100 WORKING-STORAGE SECTION.                                         DEVPRIO 
004200*    -----------------------------------------------------------  DEVPRIO 
004300*    THIS VALUE TABLE IS NOT SEARCHED -- IT IS CARRIED HERE ONLY  DEVPRIO 
004400*    SO A DUMP OF DEVPRIO SHOWS THE THREE PRIORITIES SIDE BY      DEVPRIO 
004500*    SIDE.  THE ACTUAL DISPATCH BELOW IS BY 88-LEVEL, THE SAME    DEVPRIO 
004600*    WAY NETRANK DISPATCHED ON ALARM CLASS / SEVERITY.            DEVPRIO 
004700*    -----------------------------------------------------------  DEVPRIO 
004800 01  WS-PRIORITY-TABLE-DATA.                                      DEVPRIO 
004900     05  FILLER                  PIC X(12) VALUE 'Access Point'.  DEVPRIO 
005000     05  FILLER                  PIC 9(1)  VALUE 1.               DEVPRIO 
005100     05  FILLER                  PIC X(12) VALUE 'Switch'.        DEVPRIO 
005200     05  FILLER                  PIC 9(1)  VALUE 2.               DEVPRIO 
005300     05  FILLER                  PIC X(12) VALUE 'Gateway'.       DEVPRIO 
005400     05  FILLER                  PIC 9(1)  VALUE 3.               DEVPRIO 
005500                                                                  DEVPRIO 
005600 01  WS-PRIORITY-TABLE REDEFINES WS-PRIORITY-TABLE-DATA.          DEVPRIO 
005700     05  WS-PRIORITY-ENTRY OCCURS 3 TIMES                         DEVPRIO 
005800             INDEXED BY WS-PRIO-IDX.                              DEVPRIO 
005900         10  WS-PRIO-TYPE        PIC X(12).                       DEVPRIO 
006000         10  WS-PRIO-VALUE       PIC 9(1).                        DEVPRIO 
006100                                                                  DEVPRIO 
006200 01  MISC-FIELDS.                                                 DEVPRIO 
006300     05  WS-CALL-COUNT           PIC 9(5) COMP.                   DEVPRIO 
006400     05  FILLER                  PIC X(15).                       DEVPRIO 
006500                                                                  DEVPRIO 
006600 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.                       DEVPRIO 
006700     05  WS-CALL-COUNT-X         PIC X(05).                       DEVPRIO 
006800     05  FILLER                  PIC X(15).                       DEVPRIO 
006900                                                                  DEVPRIO 
007000 01  WS-PRIORITY-ENTRY-ALT REDEFINES WS-PRIORITY-TABLE.           DEVPRIO 
007100     05  FILLER                  PIC X(13) OCCURS 3 TIMES.        DEVPRIO 
007200                                                                  DEVPRIO 
007300 LINKAGE SECTION.                                                 DEVPRIO 
007400 01  DEVPRIO-REC.                                                 DEVPRIO 
007500     05  DP-DEVICE-TYPE          PIC X(12).                       DEVPRIO 
007600         88  DP-TYPE-ACCESS-PT       VALUE 'Access Point'.        DEVPRIO 
007700         88  DP-TYPE-SWITCH          VALUE 'Switch'.              DEVPRIO 
007800         88  DP-TYPE-GATEWAY         VALUE 'Gateway'.             DEVPRIO 
007900                                                                  DEVPRIO 
008000 01  RETURN-CD                  PIC 9(4) COMP.                    DEVPRIO 
008100                                                                  DEVPRIO 
008200 PROCEDURE DIVISION USING DEVPRIO-REC, RETURN-CD.                 DEVPRIO 
008300     ADD 1 TO WS-CALL-COUNT.                                      DEVPRIO 
008400     IF DP-TYPE-ACCESS-PT                                         DEVPRIO 
008500         PERFORM 100-AP-PRIORITY                                  DEVPRIO 
008600     ELSE IF DP-TYPE-SWITCH                                       DEVPRIO 
008700         PERFORM 200-SW-PRIORITY                                  DEVPRIO 
008800     ELSE IF DP-TYPE-GATEWAY                                      DEVPRIO 
008900*** ADDED FOR TICKET NETB-098                                     DEVPRIO 
009000         PERFORM 300-GW-PRIORITY.                                 DEVPRIO 
009100                                                                  DEVPRIO 
009200     GOBACK.                                                      DEVPRIO 
009300                                                                  DEVPRIO 
009400                                                                  DEVPRIO 
009500 100-AP-PRIORITY.                                                 DEVPRIO 
009600     MOVE 1 TO RETURN-CD.                                         DEVPRIO 
009700                                                                  DEVPRIO 
009800 200-SW-PRIORITY.                                                 DEVPRIO 
009900     MOVE 2 TO RETURN-CD.                                         DEVPRIO 
010000                                                                  DEVPRIO 
010100 300-GW-PRIORITY.                                                 DEVPRIO 
010200     MOVE 3 TO RETURN-CD.                                         DEVPRIO 
